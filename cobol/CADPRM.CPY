000100***************************************************************
000200*    CADPRM.CPY                                                *
000300*    TABELAS DE CHAVES, CILINDROS E PERMISSOES DE UM UNICO     *
000400*    ARQUIVO-MATRIZ (ORIGEM OU DESTINO).  COPIADA DUAS VEZES   *
000500*    EM DY5810 COM REPLACING PARA GERAR OS JOGOS ORI-/DST-.    *
000600*                                                               *
000700*    1998-11-03  ADS  TCI-1102  1A VERSAO - CONVENIO SEGURANCA *
000800*    1999-01-19  ADS  TCI-1140  AJUSTE Y2K - CAMPOS DE DATA    *
000900*                     NAO SE APLICAM A ESTE COPY (SEM DATAS)   *
001000*    2003-06-30  MRV  TCI-1387  AUMENTO DE WS-MAX-CILINDROS    *
001100*                     DE 60 PARA 100 (PREDIO NOVO ANEXO B)     *
001200***************************************************************
001300
001400***************************************************************
001500*    TABELA DE CHAVES (CRACHAS) DO INSTANTANEO :PFX:           *
001600***************************************************************
001700     01  :PFX:-TB-CHAVE.
001800         03  :PFX:-KEY-ENTRY  OCCURS  WS-MAX-CHAVES  TIMES
001900                              INDEXED BY  :PFX:-KEY-IDX.
002000             05  KEY-ID              PIC  X(30).
002100             05  KEY-NAME            PIC  X(60).
002200             05  KEY-LAST            PIC  X(60).
002300             05  KEY-FIRST           PIC  X(60).
002400             05  KEY-GROUP           PIC  X(60).
002500             05  KEY-IGNORE          PIC  X(01).
002600             05  FILLER              PIC  X(09).
002700     01  WS-:PFX:-CHV-TOT            PIC  9(04)   COMP.
002800
002900***************************************************************
003000*    TABELA DE CILINDROS (FECHADURAS) DO INSTANTANEO :PFX:     *
003100***************************************************************
003200     01  :PFX:-TB-CILINDRO.
003300         03  :PFX:-CYL-ENTRY  OCCURS  WS-MAX-CILINDROS  TIMES
003400                              INDEXED BY  :PFX:-CYL-IDX.
003500             05  CYL-ID              PIC  X(30).
003600             05  CYL-NAME            PIC  X(60).
003700             05  CYL-SECTION         PIC  X(60).
003800             05  CYL-BUILDING        PIC  X(60).
003900             05  CYL-IGNORE          PIC  X(01).
004000             05  FILLER              PIC  X(09).
004100     01  WS-:PFX:-CIL-TOT            PIC  9(04)   COMP.
004200
004300***************************************************************
004400*    PARES CHAVE/CILINDRO PERMITIDOS NO INSTANTANEO :PFX:      *
004500*    (UM PAR POR CELULA NAO-BRANCA DA MATRIZ CSV)              *
004600***************************************************************
004700     01  :PFX:-TB-PERMISSAO.
004800         03  :PFX:-PERM-ENTRY  OCCURS  WS-MAX-PERMISSOES  TIMES
004900                               INDEXED BY  :PFX:-PRM-IDX.
005000             05  PERM-KEY            PIC  X(30).
005100             05  PERM-CYL            PIC  X(30).
005200             05  FILLER              PIC  X(04).
005300     01  WS-:PFX:-PRM-TOT            PIC  9(05)   COMP.
