000100***************************************************************
000200*    CADUNI.CPY                                                *
000300*    UNIAO DAS CHAVES E DOS CILINDROS DOS DOIS INSTANTANEOS    *
000400*    (ORIGEM E DESTINO), NA ORDEM EM QUE FORAM ENCONTRADOS.    *
000500*    PONTEIROS ZERO INDICAM QUE O ID NAO EXISTE NAQUELE LADO.  *
000600*                                                               *
000700*    1998-11-03  ADS  TCI-1102  1A VERSAO - CONVENIO SEGURANCA *
000800*    2001-08-14  JCS  TCI-1266  INCLUSAO DO PONTEIRO DE ORIGEM *
000900*                     (ANTES SO EXISTIA O DE DESTINO)          *
001000***************************************************************
001100
001200***************************************************************
001300*    UNIAO DAS CHAVES (CRACHAS) DOS DOIS INSTANTANEOS          *
001400***************************************************************
001500     01  TB-UNI-CHAVE.
001600         03  UNI-KEY-ENTRY  OCCURS  WS-MAX-CHAVES  TIMES
001700                            INDEXED BY  UNI-KEY-IDX.
001800             05  UNI-KEY-ID          PIC  X(30).
001900             05  UNI-KEY-ORI-IDX     PIC  9(04)   COMP.
002000             05  UNI-KEY-DST-IDX     PIC  9(04)   COMP.
002100             05  FILLER              PIC  X(10).
002200     01  WS-UNI-CHV-TOT              PIC  9(04)   COMP.
002300
002400***************************************************************
002500*    UNIAO DOS CILINDROS (FECHADURAS) DOS DOIS INSTANTANEOS    *
002600***************************************************************
002700     01  TB-UNI-CILINDRO.
002800         03  UNI-CYL-ENTRY  OCCURS  WS-MAX-CILINDROS  TIMES
002900                            INDEXED BY  UNI-CYL-IDX.
003000             05  UNI-CYL-ID          PIC  X(30).
003100             05  UNI-CYL-ORI-IDX     PIC  9(04)   COMP.
003200             05  UNI-CYL-DST-IDX     PIC  9(04)   COMP.
003300             05  FILLER              PIC  X(10).
003400     01  WS-UNI-CIL-TOT              PIC  9(04)   COMP.
