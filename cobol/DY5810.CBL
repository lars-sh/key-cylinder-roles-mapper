000100 IDENTIFICATION  DIVISION.
000200 PROGRAM-ID.     DY5810.
000300 AUTHOR.         ADILSON.
000400 INSTALLATION.   DEPTO PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.   03/11/87.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - CONVENIO CONTROLE DE ACESSO.
000800*
000900***************************************************************
001000*    DY5810 - COMPARACAO DE PERMISSOES DE CHAVE X CILINDRO    *
001100*                                                               *
001200*    LE DUAS PLANILHAS-MATRIZ (INSTANTANEO ORIGEM E INSTANTANEO*
001300*    DESTINO) NO FORMATO ";" -  LINHAS DE CABECALHO IDENTIFICAM*
001400*    AS CHAVES (CRACHAS) POR COLUNA, LINHAS SEGUINTES TRAZEM OS*
001500*    CILINDROS (FECHADURAS) - E EMITE UM RELATORIO COM AS      *
001600*    DIFERENCAS DE PERMISSAO ENTRE OS DOIS INSTANTANEOS.       *
001700*    NAO HA TELA, NAO HA MENU - JOB DE BATCH PURO, RODA NO     *
001800*    FECHAMENTO NOTURNO DO CONVENIO DE SEGURANCA PREDIAL.      *
001900***************************************************************
002000*
002100*    HISTORICO DE ALTERACOES
002200*    -----------------------
002300*    03/11/87  ADS  TCI-1102  1A VERSAO. LEITURA DAS DUAS
002400*                             PLANILHAS E GRAVACAO DO RELATORIO
002500*                             DE DIFERENCAS EM CADREL.
002600*    17/11/87  ADS  TCI-1108  CORRIGIDA A ORDEM DOS OFFSETS DE
002700*                             GRUPO/NOME/SOBRENOME NO BLOCO DE
002800*                             CABECALHO DA CHAVE (ESTAVAM
002900*                             TROCADOS - RELATORIO SAIA COM O
003000*                             SOBRENOME NO LUGAR DO GRUPO).
003100*    22/04/88  ADS  TCI-1119  IGNORAR LINHA/COLUNA SEM ID - A
003200*                             PORTARIA VINHA DEIXANDO CELULAS
003300*                             DA MATRIZ EM BRANCO NA PONTA E O
003400*                             JOB ABORTAVA NO SUBSCRITO.
003500*    09/09/89  ADS  TCI-1131  CHAVE/CILINDRO REPETIDO NA MESMA
003600*                             PLANILHA AGORA SOBRESCREVE OS
003700*                             DADOS CADASTRAIS (FICA O ULTIMO
003800*                             ENCONTRADO) SEM DUPLICAR A LINHA
003900*                             NO RELATORIO.
004000*    14/02/91  JCS  TCI-1177  UNIAO ORIGEM/DESTINO PASSA A
004100*                             PRESERVAR A ORDEM DE LEITURA -
004200*                             RELATORIO ESTAVA SAINDO FORA DE
004300*                             ORDEM DEPOIS DA TROCA DE FORNECEDOR
004400*                             DA PORTARIA ELETRONICA.
004500*    30/07/93  JCS  TCI-1204  TITULO DA CHAVE/CILINDRO PASSA A
004600*                             PREFERIR OS DADOS DO INSTANTANEO
004700*                             DESTINO (PEDIDO DA SEGURANCA - O
004800*                             NOME MAIS RECENTE E QUE DEVE
004900*                             APARECER NO RELATORIO).
005000*    11/05/95  JCS  TCI-1229  AUMENTADO WS-MAX-CHAVES DE 100
005100*                             PARA 200 (FILIAL NOVA).
005200*    18/01/98  MRV  TCI-1381  CLIENTE ALEMAO (CONVENIO KRONBERG)
005300*                             PASSA A EXIGIR O TEXTO DO
005400*                             RELATORIO EM ALEMAO - MENSAGENS
005500*                             "ALT:"/"NEU:" E TOTAL CONFORME
005600*                             MANUAL DO CLIENTE, PARAGRAFO
005700*                             ROT-GRAV-00.
005800*    23/12/98  MRV  TCI-1398  REVISAO ANO 2000 - PROGRAMA NAO
005900*                             TEM CAMPO DE DATA COM SECULO, NADA
006000*                             A ALTERAR. REVISADO E ASSINADO.
006100*    30/06/03  MRV  TCI-1387  AUMENTO DE WS-MAX-CILINDROS DE 60
006200*                             PARA 100 (PREDIO NOVO ANEXO B).
006300*    14/03/07  MRV  TCI-1420  BUG NA BUSCA DE PERMISSAO QUANDO A
006400*                             CHAVE SO EXISTE NO DESTINO - INDICE
006500*                             DE ORIGEM ZERO NAO ESTAVA SENDO
006600*                             TESTADO ANTES DO USO.
006610*    09/11/11  MRV  TCI-1441  CELULA SO COM TABULACAO (COPIA/COLA
006620*                             DA PLANILHA DA PORTARIA NO EXCEL)
006630*                             PASSAVA NO TESTE "= SPACES" COMO
006640*                             PREENCHIDA E ERA LIDA COMO PERMISSAO
006650*                             VALIDA. CRIADA A ROTINA ROT-BRAN-00
006660*                             (CONTA ESPACO+TAB) E TROCADOS TODOS
006670*                             OS TESTES DE CELULA/ID EM BRANCO DO
006680*                             ROT-CHVO/PRMO/CHVD/PRMD PARA USA-LA.
006682*    04/08/14  RCS  TCI-1454  WS-LINHA-TXT (X(230)) ESTOURAVA EM
006683*                             SILENCIO QUANDO OS DOIS TITULOS
006684*                             (CHAVE E CILINDRO) VINHAM CHEIOS -
006685*                             CAMPO AUMENTADO PARA X(450) E
006686*                             REG-REL-DADO/CADREL ACOMPANHARAM A
006687*                             MUDANCA (VER ROT-GRAV-00/ROT-GRAV-10).
006688*    19/02/15  RCS  TCI-1467  MESMO PROBLEMA DO TCI-1454, AGORA
006689*                             NOS CAMPOS WS-TITULO-CHAVE E
006690*                             WS-TITULO-CILINDRO (X(150)) - COMBI-
006691*                             NACOES LONGAS DE SOBRENOME/PRIMEIRO
006692*                             NOME/GRUPO OU PREDIO/SETOR/NOME
006693*                             CHEGAVAM A 185/182 BYTES E PERDIAM O
006694*                             FINAL DO TITULO. CAMPOS AUMENTADOS
006695*                             PARA X(200) E TODA A CADEIA (WS-
006696*                             LINHA-TXT, WS-LINHA-SAIDA-ALT,
006697*                             REG-REL-DADO, CADREL) REAJUSTADA.
006700***************************************************************
006800*
006900 ENVIRONMENT     DIVISION.
007000 CONFIGURATION   SECTION.
007100 SPECIAL-NAMES.  C01  IS  TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT    SECTION.
007400 FILE-CONTROL.
007500*
007600     SELECT      CADORI        ASSIGN  TO  DISK
007700                 ORGANIZATION          IS  LINE  SEQUENTIAL
007800                 FILE          STATUS  IS  FST-ORI.
007900*
008000     SELECT      CADDST        ASSIGN  TO  DISK
008100                 ORGANIZATION          IS  LINE  SEQUENTIAL
008200                 FILE          STATUS  IS  FST-DST.
008300*
008400     SELECT      CADREL        ASSIGN  TO  DISK
008500                 ORGANIZATION          IS  LINE  SEQUENTIAL
008600                 FILE          STATUS  IS  FST-REL.
008700*
008800 DATA            DIVISION.
008900 FILE            SECTION.
009000*
009100*    INSTANTANEO ORIGEM - UMA LINHA DA PLANILHA-MATRIZ POR LINHA
009200 FD  CADORI
009300     LABEL RECORD IS STANDARD
009400     RECORD CONTAINS 2000 CHARACTERS.
009500 01  REG-ORI.
009600     03  REG-ORI-DADO        PIC  X(1991).
009700     03  FILLER              PIC  X(0009).
009800*    VISAO ALTERNATIVA DO REGISTRO - SO O 1O BYTE, PARA UM TESTE
009900*    RAPIDO DE LINHA EM BRANCO ANTES DE COMPARAR O CAMPO INTEIRO
010000 01  REG-ORI-ALT  REDEFINES  REG-ORI.
010100     03  REG-ORI-1A-POSICAO  PIC  X(0001).
010200     03  FILLER              PIC  X(1999).
010300*
010400*    INSTANTANEO DESTINO - MESMO LAYOUT DO ORIGEM
010500 FD  CADDST
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 2000 CHARACTERS.
010800 01  REG-DST.
010900     03  REG-DST-DADO        PIC  X(1991).
011000     03  FILLER              PIC  X(0009).
011100 01  REG-DST-ALT  REDEFINES  REG-DST.
011200     03  REG-DST-1A-POSICAO  PIC  X(0001).
011300     03  FILLER              PIC  X(1999).
011400*
011500*    RELATORIO DE DIFERENCAS DE PERMISSAO (SAIDA)
011510*    TCI-1454 - REG-REL-DADO AUMENTADO DE 241 PARA 460 (MARGEM
011520*    DE SOBRA PARA O TITULO DE CHAVE + TITULO DE CILINDRO + OS
011530*    DOIS IDS + A FRASE ALEMA INTEIRA - VER ROT-GRAV-00).
011540*    TCI-1467 - WS-TITULO-CHAVE/CILINDRO CRESCERAM DE 150 PARA
011550*    200 (VER NOTA EM WS-TITULO-CHAVE) - REG-REL-DADO ACOMPANHA
011560*    A MUDANCA E VAI PARA 530 PARA NAO VOLTAR A ESTOURAR.
011600 FD  CADREL
011700     LABEL RECORD IS STANDARD
011800     RECORD CONTAINS 0540 CHARACTERS.
011900 01  REG-REL.
012000     03  REG-REL-DADO        PIC  X(0530).
012100     03  FILLER              PIC  X(0010).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500 01  AUXILIARES.
012510*    STATUS DE ARQUIVO - CHECADOS APOS CADA OPEN/READ/WRITE/CLOSE
012520*    NAS ROTINAS ROT-0000-00 E ROT-LORI-00/ROT-LDST-00.
012600     03  FST-ORI             PIC  X(02).
012700     03  FST-DST             PIC  X(02).
012800     03  FST-REL             PIC  X(02).
012810*    CONTADOR DE LINHAS DE DIFERENCA GRAVADAS - VAI PARA O
012820*    RODAPE DO RELATORIO NO ROT-TOTA-00.
012900     03  WS-TOTAL-DIF        PIC  9(07)  COMP.
012910*    TOTALIZADORES E PONTEIROS DE VARREDURA DA PLANILHA-MATRIZ -
012920*    RECALCULADOS A CADA CHAMADA DE ROT-SEPA-00.
013000     03  WS-LINHA-TOT        PIC  9(04)  COMP.
013100     03  WS-CAMPO-TOT        PIC  9(04)  COMP.
013200     03  WS-CHV-COL-TOT      PIC  9(04)  COMP.
013300     03  WS-LINHA-COL-TOT    PIC  9(04)  COMP.
013400     03  WS-PTR              PIC  9(04)  COMP.
013500     03  WS-LIN-BASE         PIC  9(04)  COMP.
013600     03  WS-COL-BASE         PIC  9(04)  COMP.
013700     03  WS-LEAD-SP          PIC  9(02)  COMP.
013710*    INDICES DE VARREDURA DAS TABELAS DE CHAVE/CILINDRO NA UNIAO
013720*    (ROT-UNIC-00/ROT-UNIL-00) - SEPARADOS DE ORI-KEY-IDX/
013730*    DST-KEY-IDX (ESSES SAO OS INDEXED BY DAS PROPRIAS OCCURS).
013800     03  WS-KEY-ORI-IDX      PIC  9(04)  COMP.
013900     03  WS-KEY-DST-IDX      PIC  9(04)  COMP.
014000     03  WS-CYL-ORI-IDX      PIC  9(04)  COMP.
014100     03  WS-CYL-DST-IDX      PIC  9(04)  COMP.
014150*    ID DO CILINDRO DA LINHA-MATRIZ CORRENTE, PRESERVADO ENQUANTO
014160*    O LACO DE COLUNAS (ROT-PRMO-20/ROT-PRMD-20) PERCORRE AS
014170*    CHAVES DA LINHA.
014200     03  WS-CIL-ID-ATUAL     PIC  X(30).
014250*    RETORNO PADRAO DAS ROTINAS ROT-CPID/CPGR/CPNO/CPSO-00.
014300     03  CPO-VAL-8300        PIC  X(60).
014310*    AREA DE TRABALHO E CONTADORES DO TESTE DE CELULA EM
014320*    BRANCO (ROT-BRAN-00) - CELULA SO COM TABULACAO (COPIA/COLA DO
014330*    EXCEL NA PORTARIA) NAO PODE PASSAR NO "= SPACES" PURO.
014340     03  WS-CEL-TESTE        PIC  X(60).
014350     03  WS-CEL-ESPACOS      PIC  9(02)  COMP.
014360     03  WS-CEL-TABS         PIC  9(02)  COMP.
014370     03  WS-CEL-BRANCA       PIC  X(01).
014380         88  WS-CEL-BRANCA-SIM    VALUE "S".
014390         88  WS-CEL-BRANCA-NAO    VALUE "N".
014400     03  WS-ACHOU            PIC  X(01).
014500         88  WS-ACHOU-SIM         VALUE "S".
014600         88  WS-ACHOU-NAO         VALUE "N".
014700     03  WS-IGNORA-CHV       PIC  X(01).
014800         88  WS-IGNORA-CHV-SIM        VALUE "S".
014900         88  WS-IGNORA-CHV-NAO        VALUE "N".
015000     03  WS-IGNORA-CIL       PIC  X(01).
015100         88  WS-IGNORA-CIL-SIM        VALUE "S".
015200         88  WS-IGNORA-CIL-NAO        VALUE "N".
015300     03  WS-PERMITE-ORI      PIC  X(01).
015400         88  WS-PERMITE-ORI-SIM       VALUE "S".
015500         88  WS-PERMITE-ORI-NAO       VALUE "N".
015600     03  WS-PERMITE-DST      PIC  X(01).
015700         88  WS-PERMITE-DST-SIM       VALUE "S".
015800         88  WS-PERMITE-DST-NAO       VALUE "N".
015900     03  FILLER              PIC  X(09).
016000*
016100*    AREA DE TRABALHO NEUTRA PARA MONTAGEM DO TITULO DA CHAVE -
016200*    RECEBE OS DADOS DO LADO (ORIGEM OU DESTINO) ESCOLHIDO PELO
016300*    ROT-TITC-00 ANTES DE CHAMAR O ROT-MTTC-00, QUE NAO PRECISA
016400*    SABER DE QUAL LADO OS DADOS VIERAM.
016500 01  WS-AREA-TITULO-CHV.
016600     03  WS-TC-NOME          PIC  X(60).
016700     03  WS-TC-SOBRENOME     PIC  X(60).
016800     03  WS-TC-PRIMEIRO      PIC  X(60).
016900     03  WS-TC-GRUPO         PIC  X(60).
016910     03  FILLER              PIC  X(04).
017000*
017100*    MESMA IDEIA PARA O TITULO DO CILINDRO
017200 01  WS-AREA-TITULO-CIL.
017300     03  WS-TL-PREDIO        PIC  X(60).
017400     03  WS-TL-SETOR         PIC  X(60).
017500     03  WS-TL-NOME          PIC  X(60).
017510     03  FILLER              PIC  X(04).
017600*
017700 77  WS-MAX-CHAVES           PIC  9(04)  COMP  VALUE 0200.
017800 77  WS-MAX-CILINDROS        PIC  9(04)  COMP  VALUE 0100.
017900 77  WS-MAX-PERMISSOES       PIC  9(05)  COMP  VALUE 20000.
018000 77  WS-MAX-LINHAS           PIC  9(04)  COMP  VALUE 0300.
018100 77  WS-MAX-CAMPOS           PIC  9(04)  COMP  VALUE 0210.
018200 77  WS-LARG-LINHA           PIC  9(04)  COMP  VALUE 2000.
018300*
018400*    POSICOES FIXAS DA PLANILHA-MATRIZ (SUBSTITUEM A VARREDURA DO
018500*    VARREDURA - NESTE CONVENIO O LAYOUT E SEMPRE O MESMO)
018600 01  WS-CFG-LAYOUT.
018700     03  CFG-PRIM-LIN-CHV    PIC  9(04)  COMP  VALUE 01.
018800     03  CFG-PRIM-LIN-CIL    PIC  9(04)  COMP  VALUE 06.
018900     03  CFG-PRIM-COL-CIL    PIC  9(04)  COMP  VALUE 01.
019000     03  CFG-PRIM-COL-CHV    PIC  9(04)  COMP  VALUE 04.
019100     03  CFG-OFS-GRUPO       PIC  9(04)  COMP  VALUE 00.
019200     03  CFG-OFS-NOME        PIC  9(04)  COMP  VALUE 01.
019300     03  CFG-OFS-SOBRENOME   PIC  9(04)  COMP  VALUE 02.
019400     03  CFG-OFS-ID-CHAVE    PIC  9(04)  COMP  VALUE 04.
019500     03  FILLER              PIC  X(08).
019600*
019700*    BUFFER COM TODAS AS LINHAS DO ARQUIVO CORRENTE (ORIGEM OU
019800*    DESTINO), REAPROVEITADO ENTRE UMA LEITURA E OUTRA
019900 01  TAB-LINHAS.
020000     03  LIN-REG  OCCURS  0300  TIMES
020100                  INDEXED BY  LIN-IDX
020200                              PIC  X(2000).
020300*
020400*    CAMPOS DE UMA LINHA APOS SEPARACAO POR ";"
020500 01  TAB-CAMPOS.
020600     03  CPO-REG  OCCURS  0210  TIMES
020700                  INDEXED BY  CPO-IDX
020800                              PIC  X(60).
020900*
021000*    TABELAS DE CHAVE/CILINDRO/PERMISSAO DO INSTANTANEO ORIGEM
021100 COPY  CADPRM.CPY  REPLACING  ==:PFX:==  BY  ==ORI==.
021200*
021300*    TABELAS DE CHAVE/CILINDRO/PERMISSAO DO INSTANTANEO DESTINO
021400 COPY  CADPRM.CPY  REPLACING  ==:PFX:==  BY  ==DST==.
021500*
021600*    UNIAO DAS CHAVES E DOS CILINDROS DOS DOIS INSTANTANEOS
021700 COPY  CADUNI.CPY.
021800*
021900*    LINHA DE SAIDA DO RELATORIO DE DIFERENCAS
021910*    TCI-1454 - WS-LINHA-TXT ERA X(230) E ESTOURAVA EM SILENCIO:
021920*    O ROT-GRAV-00 MONTA ATE 2 TITULOS DE 150 + 2 IDS DE 30
021930*    + A FRASE ALEMA (~55) NUM STRING SEM ON OVERFLOW - PASSA DE
021940*    400 BYTES NO PIOR CASO E CORTAVA A FRASE/ASPA FINAL.
021950*    TCI-1467 - OS TITULOS (WS-TITULO-CHAVE/CILINDRO) SUBIRAM
021960*    DE 150 PARA 200 (SOBRENOME+PRIMEIRO+GRUPO E PREDIO+SETOR+
021970*    NOME PODEM CHEGAR A 185/182 - VER ROT-MTTC-30/ROT-MTTL-40).
021980*    WS-LINHA-TXT ACOMPANHA A MUDANCA E VAI PARA 520.
022000 01  WS-LINHA-SAIDA.
022100     03  WS-LINHA-TXT        PIC  X(520).
022200     03  FILLER              PIC  X(010).
022300*    VISAO ALTERNATIVA DA LINHA DE SAIDA EM DUAS METADES - USADA
022400*    NA REVISAO DE LAYOUT DO CLIENTE ALEMAO (TCI-1381) PARA
022500*    CONFERIR ONDE O TEXTO ULTRAPASSAVA A LARGURA DO RELATORIO
022600 01  WS-LINHA-SAIDA-ALT  REDEFINES  WS-LINHA-SAIDA.
022700     03  WS-LINHA-1A-METADE  PIC  X(265).
022800     03  WS-LINHA-2A-METADE  PIC  X(265).
022900*
022910*    TCI-1467 - TITULOS DE CHAVE/CILINDRO USADOS NO RELATORIO DE
022920*    DIFERENCAS (ROT-TITC-00/ROT-TITL-00) - LARGURA 200 COBRE O
022930*    PIOR CASO DOS STRING DE MONTAGEM (ATE 185/182 BYTES) COM
022940*    FOLGA, SEM PRECISAR DE ON OVERFLOW NOS ROT-MTTC-*/ROT-MTTL-*.
023000 01  WS-TITULO-CHAVE         PIC  X(200).
023100 01  WS-TITULO-CILINDRO      PIC  X(200).
023200*
023300 01  WS-TOTAL-ED             PIC  ZZZZZZ9.
023400*
023500 PROCEDURE       DIVISION.
023600*
023700***************************************************************
023800*    PARAGRAFO INICIAL - ABRE OS ARQUIVOS, ZERA ACUMULADORES E *
023900*    COMANDA A SEQUENCIA DO JOB (LEITURA, UNIAO, COMPARACAO)   *
024000***************************************************************
024100 ROT-0000-00.
024110*    OS DOIS INSTANTANEOS SAO LINE SEQUENTIAL - NAO PRECISA DE
024120*    I-O, SO LEITURA (ORIGEM/DESTINO) E GRAVACAO (RELATORIO).
024200     OPEN     INPUT    CADORI  CADDST
024300     OPEN     OUTPUT   CADREL
024310*    ZERA OS ACUMULADORES DE LINHA DE CHAVE/CILINDRO/PERMISSAO
024320*    DE CADA LADO E O TOTAL GERAL DE DIFERENCAS DO RELATORIO -
024330*    O PROGRAMA RODA UMA VEZ SO POR NOITE, MAS A AREA E ESTATICA.
024400     MOVE     ZERO     TO      WS-TOTAL-DIF
024500     MOVE     ZERO     TO      WS-ORI-CHV-TOT
024600     MOVE     ZERO     TO      WS-ORI-CIL-TOT
024700     MOVE     ZERO     TO      WS-ORI-PRM-TOT
024800     MOVE     ZERO     TO      WS-DST-CHV-TOT
024900     MOVE     ZERO     TO      WS-DST-CIL-TOT
025000     MOVE     ZERO     TO      WS-DST-PRM-TOT
025100     MOVE     ZERO     TO      WS-UNI-CHV-TOT
025200     MOVE     ZERO     TO      WS-UNI-CIL-TOT
025210*    CARREGA OS DOIS INSTANTANEOS PARA A MEMORIA (ROT-LORI-00/
025220*    ROT-LDST-00), DEPOIS UNE AS DUAS TABELAS DE CHAVE E DE
025230*    CILINDRO NUMA SO LISTA (ROT-UNIC-00/ROT-UNIL-00) ANTES DE
025240*    COMPARAR PERMISSAO A PERMISSAO.
025300     PERFORM  ROT-LORI-00   THRU  ROT-LORI-30
025400     PERFORM  ROT-LDST-00  THRU  ROT-LDST-30
025500     PERFORM  ROT-UNIC-00          THRU  ROT-UNIC-50
025600     PERFORM  ROT-UNIL-00       THRU  ROT-UNIL-50
025610*    PERCORRE A UNIAO DE CHAVES, CADA UMA VARRENDO A UNIAO DE
025620*    CILINDROS POR DENTRO (ROT-COMP-10) - PRODUTO CARTESIANO
025630*    CHAVE X CILINDRO, DO JEITO QUE A MATRIZ ORIGINAL DA
025640*    PORTARIA E LIDA.
025700     PERFORM  ROT-COMP-00  THRU  ROT-COMP-05
025800              VARYING  UNI-KEY-IDX  FROM  1  BY  1
025900              UNTIL    UNI-KEY-IDX  >     WS-UNI-CHV-TOT
026000     PERFORM  ROT-TOTA-00         THRU  ROT-TOTA-10
026100     GO TO    ROT-EXIT-00.
026200*
026300***************************************************************
026400*    LEITURA DA PLANILHA-MATRIZ DE ORIGEM PARA A MEMORIA        *
026410*    (INSTANTANEO ANTIGO DA PORTARIA) - LINHA A LINHA, SEM      *
026420*    NENHUM TRATAMENTO DE CAMPO AQUI, SO GUARDA O TEXTO CRU EM  *
026430*    TAB-LINHAS PARA O ROT-CILO-00/ROT-CHVO-00/ROT-PRMO-00      *
026440*    SEPARAREM DEPOIS.                                          *
026500***************************************************************
026600 ROT-LORI-00.
026610*    ZERA O CONTADOR DE LINHAS ANTES DE COMECAR A LER A PLANILHA
026620*    DE ORIGEM (REAPROVEITADO A CADA RODADA DO JOB).
026700     MOVE     ZERO     TO      WS-LINHA-TOT.
026800 ROT-LORI-10.
026900     READ     CADORI   AT  END  GO  TO  ROT-LORI-20.
026910*    LINHA TOTALMENTE EM BRANCO (1O BYTE E O RESTO) NAO CONTA -
026920*    O EXCEL AS VEZES GRAVA LINHAS SOBRANDO NO FIM DA PLANILHA.
027000     IF       REG-ORI-1A-POSICAO  =  SPACE  AND
027100              REG-ORI-DADO        =  SPACES
027200              GO       TO      ROT-LORI-10.
027210*    TETO DE WS-MAX-LINHAS (300) ESTOURADO - PARA DE LER E
027220*    PROCESSA SO O QUE JA COUBE NA TABELA (NAO ABORTA O JOB).
027300     IF       WS-LINHA-TOT  >=  WS-MAX-LINHAS
027400              GO       TO      ROT-LORI-20.
027500     ADD      1        TO      WS-LINHA-TOT
027600     SET      LIN-IDX  TO      WS-LINHA-TOT
027700     MOVE     REG-ORI-DADO   TO      LIN-REG (LIN-IDX)
027800     GO       TO       ROT-LORI-10.
027900 ROT-LORI-20.
027910*    SO DEPOIS DE TODA A PLANILHA EM MEMORIA E QUE AS TABELAS DE
027920*    CILINDRO/CHAVE/PERMISSAO SAO MONTADAS (ROT-CILO-00/
027930*    ROT-CHVO-00/ROT-PRMO-00).
028000     PERFORM  ROT-CILO-00  THRU  ROT-CILO-30
028100     PERFORM  ROT-CHVO-00     THRU  ROT-CHVO-30
028200     PERFORM  ROT-PRMO-00 THRU  ROT-PRMO-50.
028300 ROT-LORI-30.
028400     EXIT.
028500*
028600***************************************************************
028700*    MONTA A TABELA DE CILINDROS (FECHADURAS) DO ORIGEM, A     *
028800*    PARTIR DA LINHA CFG-PRIM-LIN-CIL EM DIANTE - COLUNAS FIXAS*
028900*    PREDIO/ID/NOME.  LINHA SEM ID E DESCARTADA (TCI-1119).    *
029000***************************************************************
029100 ROT-CILO-00.
029110*    COMECA NA PRIMEIRA LINHA DE CILINDRO DA PLANILHA (CFG-PRIM-
029120*    LIN-CIL) - AS LINHAS ANTERIORES SAO O BLOCO DE CHAVES.
029200     MOVE     CFG-PRIM-LIN-CIL  TO  WS-LIN-BASE.
029300 ROT-CILO-10.
029400     IF       WS-LIN-BASE  >  WS-LINHA-TOT
029500              GO       TO      ROT-CILO-30.
029600     SET      LIN-IDX  TO      WS-LIN-BASE
029700     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
029710*    LINHA COM O ID DO CILINDRO (2A COLUNA FIXA) EM BRANCO NAO
029720*    E CILINDRO DE VERDADE - DESCARTA A LINHA INTEIRA (TCI-1119).
029800     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 1)  TO  WS-CEL-TESTE
029820     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
029840     IF       WS-CEL-BRANCA-SIM
029860              GO       TO      ROT-CILO-20.
029910*    ABRE (OU REAPROVEITA) A ENTRADA DO CILINDRO NA TABELA E
029920*    GRAVA PREDIO/ID/NOME DAS TRES COLUNAS FIXAS DA LINHA.
030000     PERFORM  ROT-LCLO-00  THRU  ROT-LCLO-30
030050*    AS TRES COLUNAS FIXAS DO CILINDRO SAO SEMPRE PREDIO/ID/NOME,
030060*    NESTA ORDEM, RELATIVAS A CFG-PRIM-COL-CIL (CONVENIO KRONBERG).
030100     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 1)
030200              TO CYL-ID (ORI-CYL-IDX) OF ORI-CYL-ENTRY
030300     MOVE     CPO-REG (CFG-PRIM-COL-CIL)
030400              TO CYL-BUILDING (ORI-CYL-IDX)
030500              OF ORI-CYL-ENTRY
030600     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 2)
030700              TO CYL-NAME (ORI-CYL-IDX) OF ORI-CYL-ENTRY
030710*    SETOR NAO EXISTE NA PLANILHA DE ORIGEM (SO PREDIO/ID/NOME) -
030720*    FICA EM BRANCO ATE O TITULO PREFERIR O DADO DO DESTINO.
030800     MOVE     SPACES
030900              TO CYL-SECTION (ORI-CYL-IDX) OF ORI-CYL-ENTRY
031000     MOVE     "N"
031100              TO CYL-IGNORE (ORI-CYL-IDX) OF ORI-CYL-ENTRY.
031200 ROT-CILO-20.
031300     ADD      1        TO      WS-LIN-BASE
031400     GO       TO       ROT-CILO-10.
031500 ROT-CILO-30.
031600     EXIT.
031700*
031800***************************************************************
031900*    PROCURA UM CILINDRO JA EXISTENTE NA TABELA ORIGEM PELO    *
032000*    ID.  SE NAO ACHAR, ABRE UMA ENTRADA NOVA (TCI-1131).      *
032100***************************************************************
032200 ROT-LCLO-00.
032210*    VARREDURA LINEAR NA TABELA DE CILINDROS JA MONTADA - ID DE
032220*    CILINDRO NAO E CHAVE DE ACESSO DIRETO, SO SEQUENCIAL.
032300     SET      ORI-CYL-IDX  TO  1.
032400 ROT-LCLO-10.
032500     IF       ORI-CYL-IDX  >  WS-ORI-CIL-TOT
032600              GO       TO      ROT-LCLO-20.
032610*    ACHOU O MESMO ID DE CILINDRO JA GRAVADO NESTA PLANILHA -
032620*    A LINHA DE BAIXO SOBRESCREVE OS DADOS (TCI-1131).
032700     IF       CYL-ID (ORI-CYL-IDX) OF ORI-CYL-ENTRY  =
032800              CPO-REG (CFG-PRIM-COL-CIL + 1)
032900              GO       TO      ROT-LCLO-30.
033000     SET      ORI-CYL-IDX  UP  BY  1
033100     GO       TO       ROT-LCLO-10.
033200 ROT-LCLO-20.
033300     ADD      1        TO      WS-ORI-CIL-TOT
033400     SET      ORI-CYL-IDX  TO  WS-ORI-CIL-TOT.
033500 ROT-LCLO-30.
033600     EXIT.
033700*
033800***************************************************************
033900*    MONTA A TABELA DE CHAVES (CRACHAS) DO ORIGEM, A PARTIR DA *
034000*    COLUNA CFG-PRIM-COL-CHV, LENDO O BLOCO DE 5 LINHAS DE     *
034100*    CABECALHO (GRUPO/NOME/SOBRENOME/BRANCO/ID) DA PLANILHA    *
034200*    (TCI-1108 - OFFSETS CORRIGIDOS).                          *
034300***************************************************************
034400 ROT-CHVO-00.
034410*    LE SO A LINHA DE ID (ROT-CPID-00 JA SEPARA OS CAMPOS DELA), MAS
034420*    PRECISA DO TOTAL DE COLUNAS DESSA LINHA PARA SABER ONDE
034430*    PARA DE VARRER O BLOCO DE CABECALHO.
034500     SET      LIN-IDX  TO  CFG-PRIM-LIN-CHV
034600     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
034700     MOVE     WS-CAMPO-TOT      TO      WS-CHV-COL-TOT
034800     MOVE     CFG-PRIM-COL-CHV  TO      WS-COL-BASE.
034900 ROT-CHVO-10.
035000     IF       WS-COL-BASE  >  WS-CHV-COL-TOT
035100              GO       TO      ROT-CHVO-30.
035110*    COLUNA SEM ID DE CHAVE NAO E CRACHA DE VERDADE - PULA PARA
035120*    A PROXIMA COLUNA SEM ABRIR ENTRADA NA TABELA (TCI-1119).
035200     PERFORM  ROT-CPID-00  THRU  ROT-CPID-10
035300     MOVE     CPO-VAL-8300  TO  WS-CEL-TESTE
035320     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
035340     IF       WS-CEL-BRANCA-SIM
035360              GO       TO      ROT-CHVO-20.
035410*    ABRE (OU REAPROVEITA) A ENTRADA DA CHAVE E GRAVA OS QUATRO
035420*    CAMPOS DO BLOCO DE CABECALHO (TCI-1108 - OFFSETS CORRIGIDOS).
035500     PERFORM  ROT-LCHO-00  THRU  ROT-LCHO-30
035600     MOVE     CPO-VAL-8300
035700              TO KEY-ID (ORI-KEY-IDX) OF ORI-KEY-ENTRY
035800     PERFORM  ROT-CPGR-00  THRU  ROT-CPGR-10
035900     MOVE     CPO-VAL-8300
036000              TO KEY-GROUP (ORI-KEY-IDX) OF ORI-KEY-ENTRY
036100     PERFORM  ROT-CPNO-00   THRU  ROT-CPNO-10
036200     MOVE     CPO-VAL-8300
036300              TO KEY-FIRST (ORI-KEY-IDX) OF ORI-KEY-ENTRY
036400     PERFORM  ROT-CPSO-00  THRU  ROT-CPSO-10
036500     MOVE     CPO-VAL-8300
036600              TO KEY-LAST (ORI-KEY-IDX) OF ORI-KEY-ENTRY
036610*    KEY-NAME (NOME COMPLETO) SO EXISTE NA UNIAO/PLANILHA NOVA -
036620*    AQUI FICA EM BRANCO; O TITULO (ROT-MTTC-00) MONTA A PARTIR
036630*    DAS PARTES SE ESTE CAMPO NAO VIER PREENCHIDO.
036700     MOVE     SPACES
036800              TO KEY-NAME (ORI-KEY-IDX) OF ORI-KEY-ENTRY
036900     MOVE     "N"
037000              TO KEY-IGNORE (ORI-KEY-IDX) OF ORI-KEY-ENTRY.
037100 ROT-CHVO-20.
037200     ADD      1        TO      WS-COL-BASE
037300     GO       TO       ROT-CHVO-10.
037400 ROT-CHVO-30.
037500     EXIT.
037600*
037700***************************************************************
037800*    PROCURA UMA CHAVE JA EXISTENTE NA TABELA ORIGEM PELO ID.  *
037900*    SE NAO ACHAR, ABRE UMA ENTRADA NOVA (TCI-1131).           *
038000***************************************************************
038100 ROT-LCHO-00.
038110*    MESMA IDEIA DO ROT-LCLO-00, VARRENDO A TABELA DE CHAVES.
038200     SET      ORI-KEY-IDX  TO  1.
038300 ROT-LCHO-10.
038400     IF       ORI-KEY-IDX  >  WS-ORI-CHV-TOT
038500              GO       TO      ROT-LCHO-20.
038550*    CRACHA REPETIDO NA MESMA PLANILHA - SOBRESCREVE (TCI-1131).
038600     IF       KEY-ID (ORI-KEY-IDX) OF ORI-KEY-ENTRY  =
038700              CPO-VAL-8300
038800              GO       TO      ROT-LCHO-30.
038900     SET      ORI-KEY-IDX  UP  BY  1
039000     GO       TO       ROT-LCHO-10.
039100 ROT-LCHO-20.
039200     ADD      1        TO      WS-ORI-CHV-TOT
039300     SET      ORI-KEY-IDX  TO  WS-ORI-CHV-TOT.
039400 ROT-LCHO-30.
039500     EXIT.
039600*
039700***************************************************************
039800*    VARRE A PLANILHA (LINHAS DE CILINDRO X COLUNAS DE CHAVE)  *
039900*    E GRAVA UM PAR PERM-KEY/PERM-CYL PARA CADA CELULA NAO EM  *
040000*    BRANCO - UMA CELULA POR CHAVE/CILINDRO PERMITIDO.         *
040100***************************************************************
040200 ROT-PRMO-00.
040210*    ZERA O TOTAL DE PERMISSOES DA ORIGEM E PARTE DA PRIMEIRA
040220*    LINHA DE CILINDRO (MESMO PONTO DE PARTIDA DO ROT-CILO-00).
040300     MOVE     ZERO     TO      WS-ORI-PRM-TOT
040400     MOVE     CFG-PRIM-LIN-CIL  TO  WS-LIN-BASE.
040500 ROT-PRMO-10.
040600     IF       WS-LIN-BASE  >  WS-LINHA-TOT
040700              GO       TO      ROT-PRMO-50.
040800     SET      LIN-IDX  TO      WS-LIN-BASE
040900     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
040950*    LINHA SEM ID DE CILINDRO NA 2A COLUNA FIXA NAO TEM CELULA
040960*    DE PERMISSAO NENHUMA PARA CONTAR - PULA A LINHA TODA.
041000     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 1)  TO  WS-CEL-TESTE
041020     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
041040     IF       WS-CEL-BRANCA-SIM
041060              GO       TO      ROT-PRMO-40.
041100*    GUARDA O ID DO CILINDRO DA LINHA CORRENTE PARA GRAVAR EM
041110*    CADA PAR CHAVE/CILINDRO ENCONTRADO NO LACO DE COLUNAS ABAIXO.
041200     MOVE CPO-REG (CFG-PRIM-COL-CIL + 1) TO WS-CIL-ID-ATUAL
041300     MOVE     WS-CAMPO-TOT      TO      WS-LINHA-COL-TOT
041400     MOVE     CFG-PRIM-COL-CHV  TO      WS-COL-BASE.
041500 ROT-PRMO-20.
041600     IF       WS-COL-BASE  >  WS-LINHA-COL-TOT
041700              GO       TO      ROT-PRMO-40.
041800     SET      LIN-IDX  TO      WS-LIN-BASE
041900     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
041950*    CELULA (CHAVE X CILINDRO) EM BRANCO - CHAVE NAO TEM ACESSO
041960*    A ESTE CILINDRO.  TESTE ESPACO+TABULACAO CONFORME TCI-1441.
042000     MOVE     CPO-REG (WS-COL-BASE)  TO  WS-CEL-TESTE
042020     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
042040     IF       WS-CEL-BRANCA-SIM
042060              GO       TO      ROT-PRMO-30.
042100*    COLUNA SEM ID DE CHAVE NO CABECALHO - NAO HA COMO SABER A
042110*    QUEM ATRIBUIR A PERMISSAO, ENTAO A CELULA E IGNORADA.
042200     PERFORM  ROT-CPID-00  THRU  ROT-CPID-10
042300     MOVE     CPO-VAL-8300  TO  WS-CEL-TESTE
042320     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
042340     IF       WS-CEL-BRANCA-SIM
042360              GO       TO      ROT-PRMO-30.
042400*    TETO DE WS-MAX-PERMISSOES (20000) ESTOURADO - IGNORA O
042410*    RESTO DA MATRIZ SEM ABORTAR (MESMO CRITERIO DO ROT-LORI-00/
042420*    ROT-LDST-00).
042500     IF       WS-ORI-PRM-TOT  >=  WS-MAX-PERMISSOES
042600              GO       TO      ROT-PRMO-30.
042650*    CELULA PREENCHIDA - GRAVA O PAR CHAVE/CILINDRO NA LISTA DE
042660*    PERMISSOES DO ORIGEM (E O QUE O ROT-BUSO-00 VAI PROCURAR
042670*    DEPOIS).
042700     ADD      1        TO      WS-ORI-PRM-TOT
042800     SET      ORI-PRM-IDX  TO  WS-ORI-PRM-TOT
042900     MOVE     CPO-VAL-8300
043000              TO PERM-KEY (ORI-PRM-IDX) OF ORI-PERM-ENTRY
043100     MOVE     WS-CIL-ID-ATUAL
043200              TO PERM-CYL (ORI-PRM-IDX) OF ORI-PERM-ENTRY.
043300 ROT-PRMO-30.
043400     ADD      1        TO      WS-COL-BASE
043500     GO       TO       ROT-PRMO-20.
043600 ROT-PRMO-40.
043700     ADD      1        TO      WS-LIN-BASE
043800     GO       TO       ROT-PRMO-10.
043900 ROT-PRMO-50.
044000     EXIT.
044100*
044200***************************************************************
044300*    LEITURA DA PLANILHA-MATRIZ DE DESTINO PARA A MEMORIA -    *
044400*    MESMA LOGICA DO ROT-LORI-00, SO QUE GRAVANDO NAS TABELAS   *
044410*    DST-.                                                      *
044500***************************************************************
044600 ROT-LDST-00.
044610*    MESMA ZERAGEM DO ROT-LORI-00, LADO DESTINO.
044700     MOVE     ZERO     TO      WS-LINHA-TOT.
044800 ROT-LDST-10.
044900     READ     CADDST   AT  END  GO  TO  ROT-LDST-20.
044910*    MESMO TESTE DE LINHA EM BRANCO DO ROT-LORI-00, LADO DESTINO.
045000     IF       REG-DST-1A-POSICAO  =  SPACE  AND
045100              REG-DST-DADO        =  SPACES
045200              GO       TO      ROT-LDST-10.
045300     IF       WS-LINHA-TOT  >=  WS-MAX-LINHAS
045310*    MESMO TETO DE WS-MAX-LINHAS DO ROT-LORI-10 - DESCARTA O
045320*    RESTO DA PLANILHA SEM ABORTAR.
045400              GO       TO      ROT-LDST-20.
045500     ADD      1        TO      WS-LINHA-TOT
045600     SET      LIN-IDX  TO      WS-LINHA-TOT
045700     MOVE     REG-DST-DADO   TO      LIN-REG (LIN-IDX)
045800     GO       TO       ROT-LDST-10.
045900 ROT-LDST-20.
045910*    MESMA SEQUENCIA DO ROT-LORI-20, GRAVANDO NAS TABELAS DST-.
046000     PERFORM  ROT-CILD-00  THRU  ROT-CILD-30
046100     PERFORM  ROT-CHVD-00     THRU  ROT-CHVD-30
046200     PERFORM  ROT-PRMD-00 THRU  ROT-PRMD-50.
046300 ROT-LDST-30.
046400     EXIT.
046500*
046510***************************************************************
046520*    MONTA A TABELA DE CILINDROS DO DESTINO - MESMA LOGICA DO   *
046530*    ROT-CILO-00, SO QUE GRAVANDO EM DST-CYL-ENTRY (O            *
046540*    INSTANTANEO MAIS RECENTE TIRADO PELA PORTARIA).             *
046542*    ESTA TABELA E QUEM DIZ SE UM CILINDRO "EXISTE HOJE" NA      *
046544*    PORTARIA - E POR ISSO QUE O ROT-TITL-00 PREFERE O NOME DELA *
046546*    NA HORA DE MONTAR O TITULO DO RELATORIO.                    *
046550***************************************************************
046600 ROT-CILD-00.
046610*    MESMO PONTO DE PARTIDA DO ROT-CILO-00, PLANILHA DO DESTINO.
046700     MOVE     CFG-PRIM-LIN-CIL  TO  WS-LIN-BASE.
046800 ROT-CILD-10.
046900     IF       WS-LIN-BASE  >  WS-LINHA-TOT
047000              GO       TO      ROT-CILD-30.
047100     SET      LIN-IDX  TO      WS-LIN-BASE
047200     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
047210*    MESMO TESTE DE LINHA SEM ID DO ROT-CILO-00 (TCI-1119/
047220*    TCI-1441) - A PLANILHA DA PORTARIA TEM O MESMO RISCO DE
047230*    LINHA EM BRANCO NO MEIO DO BLOCO DE CILINDROS.
047300     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 1)  TO  WS-CEL-TESTE
047320     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
047340     IF       WS-CEL-BRANCA-SIM
047360              GO       TO      ROT-CILD-20.
047500     PERFORM  ROT-LCLD-00  THRU  ROT-LCLD-30
047600     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 1)
047700              TO CYL-ID (DST-CYL-IDX) OF DST-CYL-ENTRY
047800     MOVE     CPO-REG (CFG-PRIM-COL-CIL)
047900              TO CYL-BUILDING (DST-CYL-IDX)
048000              OF DST-CYL-ENTRY
048100     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 2)
048200              TO CYL-NAME (DST-CYL-IDX) OF DST-CYL-ENTRY
048210*    SETOR TAMBEM NAO EXISTE NA PLANILHA DO DESTINO - MESMO
048220*    TRATAMENTO DO ROT-CILO-00 (FICA PARA O ROT-TITL-00 PUXAR
048230*    O SETOR DO LADO QUE TIVER O DADO).
048300     MOVE     SPACES
048400              TO CYL-SECTION (DST-CYL-IDX) OF DST-CYL-ENTRY
048500     MOVE     "N"
048600              TO CYL-IGNORE (DST-CYL-IDX) OF DST-CYL-ENTRY.
048700 ROT-CILD-20.
048800     ADD      1        TO      WS-LIN-BASE
048900     GO       TO       ROT-CILD-10.
049000 ROT-CILD-30.
049100     EXIT.
049200*
049210***************************************************************
049220*    PROCURA UM CILINDRO JA EXISTENTE NA TABELA DESTINO PELO ID *
049230*    (MESMA REGRA DO ROT-LCLO-00, LADO DESTINO).                *
049240***************************************************************
049300 ROT-LCLD-00.
049310*    MESMA VARREDURA LINEAR DO ROT-LCLO-00, TABELA DE CILINDROS
049320*    DO DESTINO.
049400     SET      DST-CYL-IDX  TO  1.
049500 ROT-LCLD-10.
049600     IF       DST-CYL-IDX  >  WS-DST-CIL-TOT
049700              GO       TO      ROT-LCLD-20.
049750*    ID REPETIDO NA PLANILHA DE DESTINO - SOBRESCREVE (TCI-1131) -
049760*    O INSTANTANEO DA PORTARIA VALE O QUE ESTIVER MAIS ABAIXO NA
049770*    PLANILHA, IGUAL AO LADO ORIGEM.
049800     IF       CYL-ID (DST-CYL-IDX) OF DST-CYL-ENTRY  =
049900              CPO-REG (CFG-PRIM-COL-CIL + 1)
050000              GO       TO      ROT-LCLD-30.
050100     SET      DST-CYL-IDX  UP  BY  1
050200     GO       TO       ROT-LCLD-10.
050300 ROT-LCLD-20.
050400     ADD      1        TO      WS-DST-CIL-TOT
050500     SET      DST-CYL-IDX  TO  WS-DST-CIL-TOT.
050600 ROT-LCLD-30.
050700     EXIT.
050800*
050810***************************************************************
050820*    MONTA A TABELA DE CHAVES DO DESTINO - MESMA LOGICA DO      *
050830*    ROT-CHVO-00, LENDO O BLOCO DE CABECALHO DA PLANILHA DE     *
050832*    DESTINO.  E DELA QUE O ROT-UNIC-00 TIRA OS CRACHAS "NOVOS" *
050834*    QUE A PORTARIA JA CADASTROU MAS QUE O RH AINDA NAO VIU.    *
050840***************************************************************
050900 ROT-CHVD-00.
050910*    MESMO PONTO DE PARTIDA DO ROT-CHVO-00, BLOCO DE CHAVES DA
050920*    PLANILHA DO DESTINO.
051000     SET      LIN-IDX  TO  CFG-PRIM-LIN-CHV
051100     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
051200     MOVE     WS-CAMPO-TOT      TO      WS-CHV-COL-TOT
051300     MOVE     CFG-PRIM-COL-CHV  TO      WS-COL-BASE.
051400 ROT-CHVD-10.
051500     IF       WS-COL-BASE  >  WS-CHV-COL-TOT
051600              GO       TO      ROT-CHVD-30.
051700     PERFORM  ROT-CPID-00  THRU  ROT-CPID-10
051710*    MESMO TESTE DE COLUNA SEM ID DO ROT-CHVO-00 (TCI-1119/
051720*    TCI-1441).
051800     MOVE     CPO-VAL-8300  TO  WS-CEL-TESTE
051820     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
051840     IF       WS-CEL-BRANCA-SIM
051860              GO       TO      ROT-CHVD-20.
052000     PERFORM  ROT-LCHD-00  THRU  ROT-LCHD-30
052010*    ABRE (OU REAPROVEITA) A ENTRADA DA CHAVE NO DESTINO E COPIA
052020*    OS QUATRO CAMPOS DO CABECALHO, MESMA ORDEM DO ROT-CHVO-10
052030*    (TCI-1108).
052100     MOVE     CPO-VAL-8300
052200              TO KEY-ID (DST-KEY-IDX) OF DST-KEY-ENTRY
052300     PERFORM  ROT-CPGR-00  THRU  ROT-CPGR-10
052400     MOVE     CPO-VAL-8300
052500              TO KEY-GROUP (DST-KEY-IDX) OF DST-KEY-ENTRY
052600     PERFORM  ROT-CPNO-00   THRU  ROT-CPNO-10
052700     MOVE     CPO-VAL-8300
052800              TO KEY-FIRST (DST-KEY-IDX) OF DST-KEY-ENTRY
052900     PERFORM  ROT-CPSO-00  THRU  ROT-CPSO-10
053000     MOVE     CPO-VAL-8300
053100              TO KEY-LAST (DST-KEY-IDX) OF DST-KEY-ENTRY
053110*    NOME COMPLETO SO VEM PREENCHIDO NA UNIAO (VER ROT-UNIC-00) -
053120*    AQUI, ANTES DA UNIAO, TAMBEM FICA EM BRANCO.
053200     MOVE     SPACES
053300              TO KEY-NAME (DST-KEY-IDX) OF DST-KEY-ENTRY
053400     MOVE     "N"
053500              TO KEY-IGNORE (DST-KEY-IDX) OF DST-KEY-ENTRY.
053600 ROT-CHVD-20.
053700     ADD      1        TO      WS-COL-BASE
053800     GO       TO       ROT-CHVD-10.
053900 ROT-CHVD-30.
054000     EXIT.
054100*
054110***************************************************************
054120*    PROCURA UMA CHAVE JA EXISTENTE NA TABELA DESTINO PELO ID   *
054130*    (MESMA REGRA DO ROT-LCHO-00, LADO DESTINO).                *
054140***************************************************************
054200 ROT-LCHD-00.
054210*    MESMA VARREDURA LINEAR DO ROT-LCHO-00, TABELA DE CHAVES DO
054220*    DESTINO.
054300     SET      DST-KEY-IDX  TO  1.
054400 ROT-LCHD-10.
054500     IF       DST-KEY-IDX  >  WS-DST-CHV-TOT
054600              GO       TO      ROT-LCHD-20.
054650*    CRACHA REPETIDO NA PLANILHA DE DESTINO - SOBRESCREVE, IGUAL
054660*    AO CILINDRO REPETIDO NO ROT-LCLD-00 ACIMA.
054700     IF       KEY-ID (DST-KEY-IDX) OF DST-KEY-ENTRY  =
054800              CPO-VAL-8300
054900              GO       TO      ROT-LCHD-30.
055000     SET      DST-KEY-IDX  UP  BY  1
055100     GO       TO       ROT-LCHD-10.
055200 ROT-LCHD-20.
055300     ADD      1        TO      WS-DST-CHV-TOT
055400     SET      DST-KEY-IDX  TO  WS-DST-CHV-TOT.
055500 ROT-LCHD-30.
055600     EXIT.
055700*
055710***************************************************************
055720*    VARRE A PLANILHA-MATRIZ DE DESTINO E GRAVA UM PAR          *
055730*    PERM-KEY/PERM-CYL PARA CADA CELULA NAO EM BRANCO - MESMA   *
055740*    REGRA DO ROT-PRMO-00, LADO DESTINO.  E ESTA TABELA QUE O    *
055742*    ROT-COMP-00/ROT-COMP-10 VAI VARRER PARA SABER O QUE A       *
055744*    PORTARIA JA LIBEROU DE FATO.                                *
055750***************************************************************
055800 ROT-PRMD-00.
055810*    MESMA ZERAGEM DO ROT-PRMO-00, LADO DESTINO.
055900     MOVE     ZERO     TO      WS-DST-PRM-TOT
056000     MOVE     CFG-PRIM-LIN-CIL  TO  WS-LIN-BASE.
056100 ROT-PRMD-10.
056200     IF       WS-LIN-BASE  >  WS-LINHA-TOT
056300              GO       TO      ROT-PRMD-50.
056400     SET      LIN-IDX  TO      WS-LIN-BASE
056500     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
056550*    LINHA SEM ID DE CILINDRO NO DESTINO - IGNORA A LINHA TODA
056560*    (MESMA REGRA DO ROT-PRMO-00, LADO ORIGEM).
056600     MOVE     CPO-REG (CFG-PRIM-COL-CIL + 1)  TO  WS-CEL-TESTE
056620     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
056640     IF       WS-CEL-BRANCA-SIM
056660              GO       TO      ROT-PRMD-40.
056800     MOVE CPO-REG (CFG-PRIM-COL-CIL + 1) TO WS-CIL-ID-ATUAL
056900     MOVE     WS-CAMPO-TOT      TO      WS-LINHA-COL-TOT
057000     MOVE     CFG-PRIM-COL-CHV  TO      WS-COL-BASE.
057100 ROT-PRMD-20.
057200     IF       WS-COL-BASE  >  WS-LINHA-COL-TOT
057300              GO       TO      ROT-PRMD-40.
057400     SET      LIN-IDX  TO      WS-LIN-BASE
057500     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
057550*    CELULA EM BRANCO (VAZIA OU SO ESPACO/TAB) = SEM PERMISSAO -
057560*    NAO GRAVA O PAR CHAVE/CILINDRO PARA ESTA COLUNA (TCI-1441).
057600     MOVE     CPO-REG (WS-COL-BASE)  TO  WS-CEL-TESTE
057620     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
057640     IF       WS-CEL-BRANCA-SIM
057660              GO       TO      ROT-PRMD-30.
057800     PERFORM  ROT-CPID-00  THRU  ROT-CPID-10
057850*    COLUNA SEM ID DE CHAVE VALIDO - IGNORA A COLUNA.
057900     MOVE     CPO-VAL-8300  TO  WS-CEL-TESTE
057920     PERFORM  ROT-BRAN-00  THRU  ROT-BRAN-10
057940     IF       WS-CEL-BRANCA-SIM
057960              GO       TO      ROT-PRMD-30.
058050*    LIMITE DE PARES CHAVE/CILINDRO DA TABELA DE PERMISSOES DO
058060*    DESTINO ATINGIDO - DESCARTA O RESTO SEM ABORTAR O JOB.
058100     IF       WS-DST-PRM-TOT  >=  WS-MAX-PERMISSOES
058200              GO       TO      ROT-PRMD-30.
058300     ADD      1        TO      WS-DST-PRM-TOT
058400     SET      DST-PRM-IDX  TO  WS-DST-PRM-TOT
058500     MOVE     CPO-VAL-8300
058600              TO PERM-KEY (DST-PRM-IDX) OF DST-PERM-ENTRY
058700     MOVE     WS-CIL-ID-ATUAL
058800              TO PERM-CYL (DST-PRM-IDX) OF DST-PERM-ENTRY.
058900 ROT-PRMD-30.
059000     ADD      1        TO      WS-COL-BASE
059100     GO       TO       ROT-PRMD-20.
059200 ROT-PRMD-40.
059300     ADD      1        TO      WS-LIN-BASE
059400     GO       TO       ROT-PRMD-10.
059500 ROT-PRMD-50.
059600     EXIT.
059700*
059800***************************************************************
059900*    UNIAO DAS CHAVES DE ORIGEM E DESTINO, NA ORDEM EM QUE     *
060000*    FORAM ENCONTRADAS (PRIMEIRO ORIGEM, DEPOIS AS NOVAS DO    *
060100*    DESTINO) - TCI-1177.                                      *
060200***************************************************************
060300 ROT-UNIC-00.
060350*    PRIMEIRO GRAVA TODAS AS CHAVES DA ORIGEM, NA ORDEM DA
060360*    PLANILHA, PARA MANTER A ORDEM NO RELATORIO FINAL.
060400     MOVE     1        TO      WS-KEY-ORI-IDX.
060500 ROT-UNIC-10.
060600     IF       WS-KEY-ORI-IDX  >  WS-ORI-CHV-TOT
060700              GO       TO      ROT-UNIC-20.
060800     ADD      1        TO      WS-UNI-CHV-TOT
060900     SET      UNI-KEY-IDX  TO  WS-UNI-CHV-TOT
061000     SET      ORI-KEY-IDX  TO  WS-KEY-ORI-IDX
061100     MOVE     KEY-ID (ORI-KEY-IDX) OF ORI-KEY-ENTRY
061200              TO       UNI-KEY-ID (UNI-KEY-IDX)
061250*    GUARDA O INDICE DE ORIGEM NA ENTRADA DA UNIAO; O DE DESTINO
061260*    FICA ZERO ATE O ROT-ACHC-00 ACHAR (OU NAO) A MESMA CHAVE LA.
061300     MOVE WS-KEY-ORI-IDX TO UNI-KEY-ORI-IDX (UNI-KEY-IDX)
061400     MOVE ZERO TO UNI-KEY-DST-IDX (UNI-KEY-IDX)
061500     ADD      1        TO      WS-KEY-ORI-IDX
061600     GO       TO       ROT-UNIC-10.
061700 ROT-UNIC-20.
061800     MOVE     1        TO      WS-KEY-DST-IDX.
061900 ROT-UNIC-30.
062000     IF       WS-KEY-DST-IDX  >  WS-DST-CHV-TOT
062100              GO       TO      ROT-UNIC-50.
062200     SET      DST-KEY-IDX  TO  WS-KEY-DST-IDX
062250*    SO ENTRA NA UNIAO SE A CHAVE DO DESTINO NAO EXISTIR AINDA
062260*    NA ORIGEM (TCI-1177) - SENAO DUPLICARIA A LINHA NO RELATORIO.
062300     PERFORM  ROT-ACHC-00  THRU  ROT-ACHC-30
062400     IF       WS-ACHOU-SIM
062500              GO       TO      ROT-UNIC-40.
062600     ADD      1        TO      WS-UNI-CHV-TOT
062700     SET      UNI-KEY-IDX  TO  WS-UNI-CHV-TOT
062800     MOVE     KEY-ID (DST-KEY-IDX) OF DST-KEY-ENTRY
062900              TO       UNI-KEY-ID (UNI-KEY-IDX)
062950*    CHAVE NOVA (SO NO DESTINO) - INDICE DE ORIGEM FICA ZERO.
063000     MOVE ZERO TO UNI-KEY-ORI-IDX (UNI-KEY-IDX)
063100     MOVE WS-KEY-DST-IDX TO UNI-KEY-DST-IDX (UNI-KEY-IDX).
063200 ROT-UNIC-40.
063300     ADD      1        TO      WS-KEY-DST-IDX
063400     GO       TO       ROT-UNIC-30.
063500 ROT-UNIC-50.
063600     EXIT.
063700*
063710***************************************************************
063720*    PROCURA NA TABELA UNIAO UMA ENTRADA JA GRAVADA COM O MESMO *
063730*    ID DE CHAVE DO DESTINO - SE ACHAR, SO PREENCHE O INDICE DE *
063740*    DESTINO NELA (NAO DUPLICA LINHA NO RELATORIO).             *
063750***************************************************************
063800 ROT-ACHC-00.
063810*    PARTE SEMPRE DA PRIMEIRA ENTRADA DA UNIAO - TABELA PEQUENA,
063820*    VARREDURA LINEAR SEM PROBLEMA DE PERFORMANCE.
063900     MOVE     "N"      TO      WS-ACHOU
064000     SET      UNI-KEY-IDX  TO  1.
064100 ROT-ACHC-10.
064200     IF       UNI-KEY-IDX  >  WS-UNI-CHV-TOT
064300              GO       TO      ROT-ACHC-30.
064400     IF       UNI-KEY-ID (UNI-KEY-IDX)  NOT  =
064500              KEY-ID (DST-KEY-IDX) OF DST-KEY-ENTRY
064600              GO       TO      ROT-ACHC-20.
064650*    ACHOU - GRAVA O INDICE DO DESTINO NA ENTRADA JA EXISTENTE.
064700     MOVE     "S"      TO      WS-ACHOU
064800     MOVE WS-KEY-DST-IDX TO UNI-KEY-DST-IDX (UNI-KEY-IDX)
064900     GO       TO       ROT-ACHC-30.
065000 ROT-ACHC-20.
065100     SET      UNI-KEY-IDX  UP  BY  1
065200     GO       TO       ROT-ACHC-10.
065300 ROT-ACHC-30.
065400     EXIT.
065500*
065600***************************************************************
065700*    UNIAO DOS CILINDROS DE ORIGEM E DESTINO - MESMA LOGICA DO *
065800*    ROT-UNIC-00, PARA A TABELA DE CILINDROS.                  *
065900***************************************************************
066000 ROT-UNIL-00.
066050*    MESMO ALGORITMO DO ROT-UNIC-00, TROCANDO CHAVE POR
066060*    CILINDRO - VER COMENTARIOS LA.
066100     MOVE     1        TO      WS-CYL-ORI-IDX.
066200 ROT-UNIL-10.
066210*    TODO CILINDRO DA ORIGEM ENTRA NA UNIAO SEM PROCURAR - AINDA
066220*    NAO HA NADA NA TABELA UNIAO PARA CHOCAR COM ELE.
066300     IF       WS-CYL-ORI-IDX  >  WS-ORI-CIL-TOT
066400              GO       TO      ROT-UNIL-20.
066500     ADD      1        TO      WS-UNI-CIL-TOT
066600     SET      UNI-CYL-IDX  TO  WS-UNI-CIL-TOT
066700     SET      ORI-CYL-IDX  TO  WS-CYL-ORI-IDX
066800     MOVE     CYL-ID (ORI-CYL-IDX) OF ORI-CYL-ENTRY
066900              TO       UNI-CYL-ID (UNI-CYL-IDX)
067000     MOVE WS-CYL-ORI-IDX TO UNI-CYL-ORI-IDX (UNI-CYL-IDX)
067100     MOVE ZERO TO UNI-CYL-DST-IDX (UNI-CYL-IDX)
067200     ADD      1        TO      WS-CYL-ORI-IDX
067300     GO       TO       ROT-UNIL-10.
067400 ROT-UNIL-20.
067500     MOVE     1        TO      WS-CYL-DST-IDX.
067600 ROT-UNIL-30.
067610*    CILINDRO DO DESTINO SO ENTRA NA UNIAO SE AINDA NAO VEIO DA
067620*    ORIGEM (ROT-ACHL-00) - SENAO JA ESTA LA, SO FALTA MARCAR O
067630*    INDICE DO LADO DESTINO NELE.
067700     IF       WS-CYL-DST-IDX  >  WS-DST-CIL-TOT
067800              GO       TO      ROT-UNIL-50.
067900     SET      DST-CYL-IDX  TO  WS-CYL-DST-IDX
068000     PERFORM  ROT-ACHL-00  THRU  ROT-ACHL-30
068100     IF       WS-ACHOU-SIM
068200              GO       TO      ROT-UNIL-40.
068300     ADD      1        TO      WS-UNI-CIL-TOT
068400     SET      UNI-CYL-IDX  TO  WS-UNI-CIL-TOT
068500     MOVE     CYL-ID (DST-CYL-IDX) OF DST-CYL-ENTRY
068600              TO       UNI-CYL-ID (UNI-CYL-IDX)
068700     MOVE ZERO TO UNI-CYL-ORI-IDX (UNI-CYL-IDX)
068800     MOVE WS-CYL-DST-IDX TO UNI-CYL-DST-IDX (UNI-CYL-IDX).
068900 ROT-UNIL-40.
069000     ADD      1        TO      WS-CYL-DST-IDX
069100     GO       TO       ROT-UNIL-30.
069200 ROT-UNIL-50.
069300     EXIT.
069400*
069410***************************************************************
069420*    MESMA IDEIA DO ROT-ACHC-00, PARA CILINDRO EM VEZ DE CHAVE. *
069422*    CHAMADA PELO ROT-UNIL-30 ANTES DE ACRESCENTAR UM CILINDRO  *
069424*    DO DESTINO NA UNIAO - SE O CILINDRO JA ENTROU PELA ORIGEM, *
069426*    NAO ABRE ENTRADA NOVA, SO MARCA O INDICE DE DESTINO.       *
069430***************************************************************
069500 ROT-ACHL-00.
069550*    MESMA BUSCA DO ROT-ACHC-00, PARA A TABELA UNIAO DE CILINDROS.
069600     MOVE     "N"      TO      WS-ACHOU
069700     SET      UNI-CYL-IDX  TO  1.
069800 ROT-ACHL-10.
069810*    VARREDURA LINEAR NA TABELA UNIAO - ELA NAO E ORDENADA POR
069820*    ID DE CILINDRO, ENTAO NAO DA PARA BUSCA BINARIA.
069900     IF       UNI-CYL-IDX  >  WS-UNI-CIL-TOT
070000              GO       TO      ROT-ACHL-30.
070100     IF       UNI-CYL-ID (UNI-CYL-IDX)  NOT  =
070200              CYL-ID (DST-CYL-IDX) OF DST-CYL-ENTRY
070300              GO       TO      ROT-ACHL-20.
070400     MOVE     "S"      TO      WS-ACHOU
070500     MOVE WS-CYL-DST-IDX TO UNI-CYL-DST-IDX (UNI-CYL-IDX)
070600     GO       TO       ROT-ACHL-30.
070700 ROT-ACHL-20.
070800     SET      UNI-CYL-IDX  UP  BY  1
070900     GO       TO       ROT-ACHL-10.
071000 ROT-ACHL-30.
071100     EXIT.
071200*
071300***************************************************************
071400*    LACO EXTERNO - UMA CHAVE DA UNIAO POR VEZ.  DENTRO DELE,  *
071500*    RODA O LACO INTERNO DE CILINDROS (ROT-COMP-10).           *
071600***************************************************************
071700 ROT-COMP-00.
071750*    CHAVE INTEIRA FORA DA COMPARACAO (CRACHA/GRUPO IGNORADO) -
071760*    NEM ENTRA NO LACO DE CILINDROS PARA ELA.
071800     PERFORM  ROT-IGNC-00  THRU  ROT-IGNC-20
071900     IF       WS-IGNORA-CHV-SIM
072000              GO       TO      ROT-COMP-05.
072100     PERFORM  ROT-COMP-10  THRU  ROT-COMP-15
072200              VARYING  UNI-CYL-IDX  FROM  1  BY  1
072300              UNTIL    UNI-CYL-IDX  >     WS-UNI-CIL-TOT.
072400 ROT-COMP-05.
072500     EXIT.
072600*
072610***************************************************************
072620*    LACO INTERNO - UM CILINDRO DA UNIAO POR VEZ, PARA A CHAVE  *
072630*    CORRENTE DO ROT-COMP-00.  SO GRAVA DIFERENCA (ROT-GRAV-00) *
072640*    QUANDO A PERMISSAO MUDOU DE UM INSTANTANEO PARA O OUTRO.   *
072650***************************************************************
072700 ROT-COMP-10.
072750*    CILINDRO IGNORADO (SETOR FORA DO ESCOPO) - NAO ENTRA NA
072760*    COMPARACAO PARA ESTE PAR CHAVE/CILINDRO.
072800     PERFORM ROT-IGNL-00 THRU ROT-IGNL-20
072900     IF       WS-IGNORA-CIL-SIM
073000              GO       TO      ROT-COMP-15.
073100     PERFORM  ROT-VPRM-00  THRU  ROT-VPRM-20
073150*    SO GRAVA LINHA NO RELATORIO QUANDO A PERMISSAO MUDOU DE
073160*    UM INSTANTANEO PARA O OUTRO - SEM MUDANCA NAO E DIFERENCA.
073200     IF       WS-PERMITE-ORI  =  WS-PERMITE-DST
073300              GO       TO      ROT-COMP-15.
073400     PERFORM  ROT-GRAV-00  THRU  ROT-GRAV-30.
073500 ROT-COMP-15.
073600     EXIT.
073700*
073800***************************************************************
073900*    IGNORA A CHAVE SE ESTIVER MARCADA "S" EM QUALQUER UM DOS  *
074000*    DOIS INSTANTANEOS.  AUSENTE NUM INSTANTANEO = NAO IGNORA  *
074100*    NAQUELE LADO (TCI-1420 - TESTAR O PONTEIRO ANTES DO USO). *
074200***************************************************************
074300 ROT-IGNC-00.
074400     MOVE     "N"      TO      WS-IGNORA-CHV
074450*    INDICE ZERO = CHAVE NAO EXISTE NESTE LADO (SO NA UNIAO) -
074460*    NAO HA REGISTRO PARA CONSULTAR, PULA O TESTE.
074500     IF       UNI-KEY-ORI-IDX (UNI-KEY-IDX)  =  ZERO
074600              GO       TO      ROT-IGNC-10.
074700     SET ORI-KEY-IDX TO UNI-KEY-ORI-IDX (UNI-KEY-IDX)
074800     IF KEY-IGNORE (ORI-KEY-IDX) OF ORI-KEY-ENTRY = "S"
074900              MOVE     "S"      TO      WS-IGNORA-CHV.
075000 ROT-IGNC-10.
075010*    REPETE O MESMO TESTE PARA O LADO DESTINO - QUALQUER UM DOS
075020*    DOIS LADOS MARCANDO "S" JA BASTA PARA IGNORAR A CHAVE.
075100     IF       UNI-KEY-DST-IDX (UNI-KEY-IDX)  =  ZERO
075200              GO       TO      ROT-IGNC-20.
075300     SET DST-KEY-IDX TO UNI-KEY-DST-IDX (UNI-KEY-IDX)
075400     IF KEY-IGNORE (DST-KEY-IDX) OF DST-KEY-ENTRY = "S"
075500              MOVE     "S"      TO      WS-IGNORA-CHV.
075600 ROT-IGNC-20.
075700     EXIT.
075800*
075810***************************************************************
075820*    MESMA REGRA DO ROT-IGNC-00 (TCI-1420 - TESTAR O PONTEIRO   *
075830*    ANTES DO USO), SO QUE PARA O LADO CILINDRO.                *
075840***************************************************************
075900 ROT-IGNL-00.
076000     MOVE     "N"      TO      WS-IGNORA-CIL
076050*    MESMO CUIDADO DO ROT-IGNC-00 - CILINDRO SO DA UNIAO, SEM ENTRADA
076060*    NESTE LADO, NAO TEM CYL-IGNORE PARA LER.
076100     IF       UNI-CYL-ORI-IDX (UNI-CYL-IDX)  =  ZERO
076200              GO       TO      ROT-IGNL-10.
076300     SET ORI-CYL-IDX TO UNI-CYL-ORI-IDX (UNI-CYL-IDX)
076400     IF CYL-IGNORE (ORI-CYL-IDX) OF ORI-CYL-ENTRY = "S"
076500              MOVE     "S"      TO      WS-IGNORA-CIL.
076600 ROT-IGNL-10.
076610*    MESMO TESTE DO ROT-IGNC-10, LADO DESTINO, PARA CILINDRO.
076700     IF       UNI-CYL-DST-IDX (UNI-CYL-IDX)  =  ZERO
076800              GO       TO      ROT-IGNL-20.
076900     SET DST-CYL-IDX TO UNI-CYL-DST-IDX (UNI-CYL-IDX)
077000     IF CYL-IGNORE (DST-CYL-IDX) OF DST-CYL-ENTRY = "S"
077100              MOVE     "S"      TO      WS-IGNORA-CIL.
077200 ROT-IGNL-20.
077300     EXIT.
077400*
077500***************************************************************
077600*    PROCURA O PAR (CHAVE,CILINDRO) NAS LISTAS DE PERMISSAO DE *
077700*    ORIGEM E DE DESTINO - RETORNA S/N EM CADA LADO.           *
077800***************************************************************
077900 ROT-VPRM-00.
078000     MOVE     "N"      TO      WS-PERMITE-ORI
078100     MOVE     "N"      TO      WS-PERMITE-DST
078150*    CHAVE OU CILINDRO NAO EXISTIA NA ORIGEM - NAO TEM COMO TER
078160*    PERMISSAO LA, FICA "N" SEM PROCURAR NA LISTA.
078200     IF       UNI-KEY-ORI-IDX (UNI-KEY-IDX)  =  ZERO  OR
078300              UNI-CYL-ORI-IDX (UNI-CYL-IDX)  =  ZERO
078400              GO       TO      ROT-VPRM-10.
078500     PERFORM  ROT-BUSO-00  THRU  ROT-BUSO-30.
078600 ROT-VPRM-10.
078650*    MESMO RACIOCINIO PARA O LADO DESTINO.
078700     IF       UNI-KEY-DST-IDX (UNI-KEY-IDX)  =  ZERO  OR
078800              UNI-CYL-DST-IDX (UNI-CYL-IDX)  =  ZERO
078900              GO       TO      ROT-VPRM-20.
079000     PERFORM  ROT-BUSD-00  THRU  ROT-BUSD-30.
079100 ROT-VPRM-20.
079200     EXIT.
079300*
079310***************************************************************
079320*    VARRE A LISTA DE PERMISSOES DE ORIGEM PROCURANDO O PAR     *
079330*    CHAVE/CILINDRO CORRENTE.  ACHOU = PERMITIA NO ORIGEM.      *
079340***************************************************************
079400 ROT-BUSO-00.
079450*    A LISTA DE PERMISSOES NAO E INDEXADA POR CHAVE NEM POR
079460*    CILINDRO - VARREDURA LINEAR MESMO, DO JEITO QUE A MATRIZ
079470*    FOI LIDA (ROT-PRMO-00).
079500     SET      ORI-PRM-IDX  TO  1.
079600 ROT-BUSO-10.
079700     IF       ORI-PRM-IDX  >  WS-ORI-PRM-TOT
079800              GO       TO      ROT-BUSO-30.
079850*    SO CONTA COMO ACHOU QUANDO CHAVE E CILINDRO BATEM NA MESMA
079860*    ENTRADA - PRECISA DOS DOIS IDS, NAO SO DE UM DELES.
079900     IF PERM-KEY (ORI-PRM-IDX) OF ORI-PERM-ENTRY NOT =
080000              UNI-KEY-ID (UNI-KEY-IDX)
080100              GO       TO      ROT-BUSO-20.
080200     IF PERM-CYL (ORI-PRM-IDX) OF ORI-PERM-ENTRY NOT =
080300              UNI-CYL-ID (UNI-CYL-IDX)
080400              GO       TO      ROT-BUSO-20.
080500     MOVE     "S"      TO      WS-PERMITE-ORI
080600     GO       TO       ROT-BUSO-30.
080700 ROT-BUSO-20.
080800     SET      ORI-PRM-IDX  UP  BY  1
080900     GO       TO       ROT-BUSO-10.
081000 ROT-BUSO-30.
081100     EXIT.
081150*
081160***************************************************************
081170*    MESMA IDEIA DO ROT-BUSO-00, LADO DESTINO.  ACHOU = PERMITE *
081180*    NO INSTANTANEO NOVO.                                       *
081190***************************************************************
081300 ROT-BUSD-00.
081310*    PARTE DA PRIMEIRA ENTRADA DA LISTA DE PERMISSOES DO DESTINO.
081400     SET      DST-PRM-IDX  TO  1.
081500 ROT-BUSD-10.
081510*    MESMA VARREDURA LINEAR DO ROT-BUSO-10, SO QUE NA LISTA DE
081520*    PERMISSOES DO INSTANTANEO NOVO (DESTINO).
081600     IF       DST-PRM-IDX  >  WS-DST-PRM-TOT
081700              GO       TO      ROT-BUSD-30.
081800     IF PERM-KEY (DST-PRM-IDX) OF DST-PERM-ENTRY NOT =
081900              UNI-KEY-ID (UNI-KEY-IDX)
082000              GO       TO      ROT-BUSD-20.
082100     IF PERM-CYL (DST-PRM-IDX) OF DST-PERM-ENTRY NOT =
082200              UNI-CYL-ID (UNI-CYL-IDX)
082300              GO       TO      ROT-BUSD-20.
082400     MOVE     "S"      TO      WS-PERMITE-DST
082500     GO       TO       ROT-BUSD-30.
082600 ROT-BUSD-20.
082700     SET      DST-PRM-IDX  UP  BY  1
082800     GO       TO       ROT-BUSD-10.
082900 ROT-BUSD-30.
083000     EXIT.
083100*
083200***************************************************************
083300*    GRAVA UMA LINHA DE DIFERENCA NO RELATORIO.  TEXTO EXATO   *
083400*    EXIGIDO PELO CLIENTE ALEMAO (CONVENIO KRONBERG) - VER     *
083500*    TCI-1381.  NAO TRADUZIR AS PALAVRAS "ALT"/"NEU" NEM A     *
083600*    FRASE FINAL - SAO O PADRAO DE TODOS OS RELATORIOS DELES.  *
083700***************************************************************
083800 ROT-GRAV-00.
083850*    TITULOS MONTADOS UMA UNICA VEZ AQUI E REUSADOS NAS DUAS
083860*    FRASES (NEU/ALT) - EVITA CHAMAR ROT-TITC-00/ROT-TITL-00
083870*    EM DUPLICIDADE.
083900     PERFORM  ROT-TITC-00     THRU  ROT-TITC-30
084000     PERFORM  ROT-TITL-00  THRU  ROT-TITL-30
084100     MOVE     SPACES   TO      WS-LINHA-SAIDA
084150*    NAO PERMITIA NA ORIGEM E PASSOU A PERMITIR NO DESTINO =
084160*    FRASE "NEU" (NOVO).  O CASO CONTRARIO CAI NO ROT-GRAV-10.
084200     IF       WS-PERMITE-ORI-SIM
084300              GO       TO      ROT-GRAV-10.
084400     STRING   "NEU: "                    DELIMITED BY SIZE
084500              QUOTE                       DELIMITED BY SIZE
084600              WS-TITULO-CHAVE             DELIMITED BY "  "
084700              QUOTE                       DELIMITED BY SIZE
084800              " ("                        DELIMITED BY SIZE
084900              UNI-KEY-ID (UNI-KEY-IDX) DELIMITED BY SPACE
085000              ") soll jetzt auf "         DELIMITED BY SIZE
085100              QUOTE                       DELIMITED BY SIZE
085200              WS-TITULO-CILINDRO          DELIMITED BY "  "
085300              QUOTE                       DELIMITED BY SIZE
085400              " ("                        DELIMITED BY SIZE
085500              UNI-CYL-ID (UNI-CYL-IDX) DELIMITED BY SPACE
085600              ") berechtigt werden."      DELIMITED BY SIZE
085700         INTO WS-LINHA-TXT
085800     GO TO    ROT-GRAV-20.
085900 ROT-GRAV-10.
085910*    PERMITIA NA ORIGEM E DEIXOU DE PERMITIR NO DESTINO = FRASE
085920*    "ALT" (ANTIGO/REVOGADO) - MESMOS TITULOS, PALAVRAS TROCADAS.
086000     STRING   "ALT: "                     DELIMITED BY SIZE
086100              QUOTE                       DELIMITED BY SIZE
086200              WS-TITULO-CHAVE             DELIMITED BY "  "
086300              QUOTE                       DELIMITED BY SIZE
086400              " ("                        DELIMITED BY SIZE
086500              UNI-KEY-ID (UNI-KEY-IDX) DELIMITED BY SPACE
086600              ") soll nicht länger auf "
086700                                      DELIMITED BY SIZE
086800              QUOTE                       DELIMITED BY SIZE
086900              WS-TITULO-CILINDRO          DELIMITED BY "  "
087000              QUOTE                       DELIMITED BY SIZE
087100              " ("                        DELIMITED BY SIZE
087200              UNI-CYL-ID (UNI-CYL-IDX) DELIMITED BY SPACE
087300              ") berechtigt sein."        DELIMITED BY SIZE
087400         INTO WS-LINHA-TXT.
087500 ROT-GRAV-20.
087510*    PONTO DE ENCONTRO DAS DUAS FRASES (NEU/ALT) - MOVE PARA O
087520*    REGISTRO DE SAIDA E GRAVA A LINHA NO RELATORIO.
087600     MOVE     WS-LINHA-SAIDA  TO      REG-REL-DADO
087700     WRITE    REG-REL
087800     ADD      1        TO      WS-TOTAL-DIF.
087900 ROT-GRAV-30.
088000     EXIT.
088100*
088200***************************************************************
088300*    GRAVA A LINHA FINAL COM O TOTAL DE DIFERENCAS.  TEXTO     *
088400*    EXATO EXIGIDO PELO CLIENTE ALEMAO (TCI-1381).             *
088500***************************************************************
088600 ROT-TOTA-00.
088700     MOVE     SPACES   TO      WS-LINHA-SAIDA
088800     MOVE     WS-TOTAL-DIF   TO      WS-TOTAL-ED
088900     MOVE     ZERO           TO      WS-LEAD-SP
088950*    CONTA OS ESPACOS A ESQUERDA DO NUMERO EDITADO PARA PODER
088960*    CORTA-LOS NA STRING ABAIXO - O ALEMAO NAO QUER ZEROS/
088970*    ESPACOS DE PREENCHIMENTO NA FRASE FINAL.
089000     INSPECT  WS-TOTAL-ED  TALLYING  WS-LEAD-SP  FOR
089100              LEADING  SPACE
089200     ADD      1              TO      WS-LEAD-SP
089300     STRING   WS-TOTAL-ED (WS-LEAD-SP:)  DELIMITED BY SIZE
089400              " Unterschiede gefunden."  DELIMITED BY SIZE
089500         INTO WS-LINHA-TXT
089600     MOVE     WS-LINHA-SAIDA  TO      REG-REL-DADO
089700     WRITE    REG-REL.
089800 ROT-TOTA-10.
089900     EXIT.
090000*
090100***************************************************************
090200*    TITULO DE EXIBICAO DA CHAVE - PREFERE OS DADOS DO         *
090300*    DESTINO (TCI-1204).  REGRA: NOME SE HOUVER; SENAO         *
090400*    SOBRENOME + ", " + PRIMEIRO NOME (SE HOUVER) + " (" +     *
090500*    GRUPO + ")" (SE HOUVER); SE TUDO EM BRANCO, USA O ID.     *
090600***************************************************************
090700 ROT-TITC-00.
090800     MOVE     SPACES   TO      WS-TITULO-CHAVE
090900     MOVE     SPACES   TO      WS-AREA-TITULO-CHV
090950*    SO CAI NO LADO ORIGEM SE A CHAVE NAO EXISTIR NO DESTINO
090960*    (INDICE ZERO) - DESTINO SEMPRE TEM PRIORIDADE (TCI-1204).
091000     IF       UNI-KEY-DST-IDX (UNI-KEY-IDX)  =  ZERO
091100              GO       TO      ROT-TITC-10.
091200     SET DST-KEY-IDX TO UNI-KEY-DST-IDX (UNI-KEY-IDX)
091300     MOVE     KEY-NAME  (DST-KEY-IDX) OF DST-KEY-ENTRY
091400                                        TO  WS-TC-NOME
091500     MOVE     KEY-LAST  (DST-KEY-IDX) OF DST-KEY-ENTRY
091600                                        TO  WS-TC-SOBRENOME
091700     MOVE     KEY-FIRST (DST-KEY-IDX) OF DST-KEY-ENTRY
091800                                        TO  WS-TC-PRIMEIRO
091900     MOVE     KEY-GROUP (DST-KEY-IDX) OF DST-KEY-ENTRY
092000                                        TO  WS-TC-GRUPO
092100     GO       TO       ROT-TITC-20.
092200 ROT-TITC-10.
092210*    CHAVE NAO EXISTIA NO DESTINO - CAI AQUI PARA TENTAR OS
092220*    DADOS DE CADASTRO DA ORIGEM ANTES DE DESISTIR E USAR O ID.
092300     IF       UNI-KEY-ORI-IDX (UNI-KEY-IDX)  =  ZERO
092400              GO       TO      ROT-TITC-20.
092500     SET ORI-KEY-IDX TO UNI-KEY-ORI-IDX (UNI-KEY-IDX)
092600     MOVE     KEY-NAME  (ORI-KEY-IDX) OF ORI-KEY-ENTRY
092700                                        TO  WS-TC-NOME
092800     MOVE     KEY-LAST  (ORI-KEY-IDX) OF ORI-KEY-ENTRY
092900                                        TO  WS-TC-SOBRENOME
093000     MOVE     KEY-FIRST (ORI-KEY-IDX) OF ORI-KEY-ENTRY
093100                                        TO  WS-TC-PRIMEIRO
093200     MOVE     KEY-GROUP (ORI-KEY-IDX) OF ORI-KEY-ENTRY
093300                                        TO  WS-TC-GRUPO.
093400 ROT-TITC-20.
093500     PERFORM  ROT-MTTC-00  THRU  ROT-MTTC-40
093550*    NOME, SOBRENOME, PRIMEIRO NOME E GRUPO TODOS EM BRANCO -
093560*    USA O ID DA CHAVE COMO TITULO, PARA NUNCA SAIR LINHA VAZIA.
093600     IF       WS-TITULO-CHAVE  NOT  =  SPACES
093700              GO       TO      ROT-TITC-30.
093800     MOVE UNI-KEY-ID (UNI-KEY-IDX) TO WS-TITULO-CHAVE.
093900 ROT-TITC-30.
094000     EXIT.
094100*
094110***************************************************************
094120*    MONTA WS-TITULO-CHAVE A PARTIR DAS PARTES JA COPIADAS PARA *
094130*    WS-AREA-TITULO-CHV PELO ROT-TITC-00 (NOME/SOBRENOME/       *
094140*    PRIMEIRO/GRUPO).  TCI-1467 - PIOR CASO (SOBRENOME+", "+    *
094150*    PRIMEIRO+" ("+GRUPO+")") CABE NOS 200 BYTES DO CAMPO COM   *
094160*    FOLGA - NAO PRECISA DE ON OVERFLOW NOS STRING ABAIXO.      *
094170***************************************************************
094200 ROT-MTTC-00.
094300     IF       WS-TC-NOME  =  SPACES
094400              GO       TO      ROT-MTTC-10.
094500     MOVE     WS-TC-NOME  TO  WS-TITULO-CHAVE
094600     GO       TO       ROT-MTTC-40.
094700*    SOBRENOME (SE HOUVER) E A BASE DO TITULO - MAS O PRIMEIRO
094710*    NOME E O GRUPO SAO ANEXADOS MESMO QUANDO A BASE FICA EM
094720*    BRANCO (MESMA REGRA DO PROGRAMA ORIGINAL DO CLIENTE).
094800 ROT-MTTC-10.
094810*    NOME COMPLETO JA VEIO PREENCHIDO (DA UNIAO OU DO CADASTRO) -
094820*    USA ELE DIRETO, SEM MONTAR SOBRENOME+PRIMEIRO+GRUPO.
094900     IF       WS-TC-SOBRENOME  =  SPACES
095000              GO       TO      ROT-MTTC-20.
095100     MOVE     WS-TC-SOBRENOME  TO  WS-TITULO-CHAVE.
095200 ROT-MTTC-20.
095210*    PRIMEIRO NOME EM BRANCO - NADA A ANEXAR AQUI.
095300     IF       WS-TC-PRIMEIRO  =  SPACES
095400              GO       TO      ROT-MTTC-30.
095500     STRING   WS-TITULO-CHAVE  DELIMITED BY "  "
095600              ", "             DELIMITED BY SIZE
095700              WS-TC-PRIMEIRO   DELIMITED BY "  "
095800         INTO WS-TITULO-CHAVE.
095900 ROT-MTTC-30.
095910*    ULTIMO PEDACO DO TITULO DA CHAVE - O GRUPO ENTRE PARENTESES
095920*    (VER TCI-1467 NA DECLARACAO DE WS-TITULO-CHAVE PARA O PIOR
095930*    CASO QUE ESTA STRING PODE PRODUZIR).
096000     IF       WS-TC-GRUPO  =  SPACES
096100              GO       TO      ROT-MTTC-40.
096200     STRING   WS-TITULO-CHAVE  DELIMITED BY "  "
096300              " ("             DELIMITED BY SIZE
096400              WS-TC-GRUPO      DELIMITED BY "  "
096500              ")"              DELIMITED BY SIZE
096600         INTO WS-TITULO-CHAVE.
096650 ROT-MTTC-40.
096700     EXIT.
096800*
096900***************************************************************
097000*    TITULO DE EXIBICAO DO CILINDRO - PREFERE OS DADOS DO      *
097100*    DESTINO.  REGRA: PREDIO + ", " + SETOR + ", " + NOME      *
097200*    (PARTES EM BRANCO NAO ENTRAM); SE TUDO EM BRANCO, ID.     *
097300***************************************************************
097400 ROT-TITL-00.
097500     MOVE     SPACES   TO      WS-TITULO-CILINDRO
097600     MOVE     SPACES   TO      WS-AREA-TITULO-CIL
097650*    MESMA PRIORIDADE DO ROT-TITC-00 - DESTINO PRIMEIRO, ORIGEM
097660*    SO SE O CILINDRO NAO EXISTIR NO DESTINO.
097700     IF       UNI-CYL-DST-IDX (UNI-CYL-IDX)  =  ZERO
097800              GO       TO      ROT-TITL-10.
097900     SET DST-CYL-IDX TO UNI-CYL-DST-IDX (UNI-CYL-IDX)
098000     MOVE     CYL-BUILDING (DST-CYL-IDX) OF DST-CYL-ENTRY
098100                                        TO  WS-TL-PREDIO
098200     MOVE     CYL-SECTION  (DST-CYL-IDX) OF DST-CYL-ENTRY
098300                                        TO  WS-TL-SETOR
098400     MOVE     CYL-NAME     (DST-CYL-IDX) OF DST-CYL-ENTRY
098500                                        TO  WS-TL-NOME
098600     GO       TO       ROT-TITL-20.
098700 ROT-TITL-10.
098710*    CILINDRO SO NA ORIGEM (SUMIU DA PORTARIA) - USA OS DADOS
098720*    DO INSTANTANEO ANTIGO MESMO.
098800     IF       UNI-CYL-ORI-IDX (UNI-CYL-IDX)  =  ZERO
098900              GO       TO      ROT-TITL-20.
099000     SET ORI-CYL-IDX TO UNI-CYL-ORI-IDX (UNI-CYL-IDX)
099100     MOVE     CYL-BUILDING (ORI-CYL-IDX) OF ORI-CYL-ENTRY
099200                                        TO  WS-TL-PREDIO
099300     MOVE     CYL-SECTION  (ORI-CYL-IDX) OF ORI-CYL-ENTRY
099400                                        TO  WS-TL-SETOR
099500     MOVE     CYL-NAME     (ORI-CYL-IDX) OF ORI-CYL-ENTRY
099600                                        TO  WS-TL-NOME.
099700 ROT-TITL-20.
099710*    SE MESMO ASSIM O TITULO FICAR EM BRANCO (PREDIO/SETOR/NOME
099720*    TODOS VAZIOS), CAI PARA O ID DO CILINDRO - MESMA REGRA DO
099730*    ROT-TITC-00 PARA O TITULO DA CHAVE.
099800     PERFORM  ROT-MTTL-00  THRU  ROT-MTTL-50
099900     IF       WS-TITULO-CILINDRO  NOT  =  SPACES
100000              GO       TO      ROT-TITL-30.
100100     MOVE UNI-CYL-ID (UNI-CYL-IDX) TO WS-TITULO-CILINDRO.
100200 ROT-TITL-30.
100300     EXIT.
100400*
100410***************************************************************
100420*    MONTA WS-TITULO-CILINDRO A PARTIR DE PREDIO/SETOR/NOME -   *
100430*    MESMA IDEIA DO ROT-MTTC-00, TROCANDO OS CAMPOS DE CHAVE    *
100440*    PELOS DE CILINDRO.  TCI-1467 - PIOR CASO (PREDIO+", "+     *
100450*    SETOR+", "+NOME) TAMBEM CABE NOS 200 BYTES COM FOLGA.      *
100460***************************************************************
100500 ROT-MTTL-00.
100510*    PREDIO EM BRANCO - NADA A MONTAR, TITULO FICA EM BRANCO
100520*    (VAI CAIR NO ID PURO LA NO ROT-TITL-00).
100600     IF       WS-TL-PREDIO  =  SPACES
100700              GO       TO      ROT-MTTL-10.
100800     MOVE     WS-TL-PREDIO  TO  WS-TITULO-CILINDRO.
100900 ROT-MTTL-10.
100910*    SETOR EM BRANCO - PULA DIRETO PARA O NOME.
101000     IF       WS-TL-SETOR  =  SPACES
101100              GO       TO      ROT-MTTL-30.
101200     IF       WS-TITULO-CILINDRO  NOT  =  SPACES
101300              GO       TO      ROT-MTTL-20.
101400     MOVE     WS-TL-SETOR  TO  WS-TITULO-CILINDRO
101500     GO       TO       ROT-MTTL-30.
101600 ROT-MTTL-20.
101610*    JA TEM O PREDIO NO TITULO - ANEXA O SETOR SEPARADO POR VIRGULA.
101700     STRING   WS-TITULO-CILINDRO  DELIMITED BY "  "
101800              ", "                DELIMITED BY SIZE
101900              WS-TL-SETOR         DELIMITED BY "  "
102000         INTO WS-TITULO-CILINDRO.
102100 ROT-MTTL-30.
102110*    NOME DO CILINDRO EM BRANCO - NADA A ACRESCENTAR.
102200     IF       WS-TL-NOME  =  SPACES
102300              GO       TO      ROT-MTTL-50.
102400     IF       WS-TITULO-CILINDRO  NOT  =  SPACES
102500              GO       TO      ROT-MTTL-40.
102600     MOVE     WS-TL-NOME  TO  WS-TITULO-CILINDRO
102700     GO       TO       ROT-MTTL-50.
102800 ROT-MTTL-40.
102810*    TERCEIRO E ULTIMO PEDACO DO TITULO - VER TCI-1467 NA
102820*    DECLARACAO DE WS-TITULO-CILINDRO PARA O CALCULO DO PIOR
102830*    CASO (PREDIO+SETOR+NOME) QUE ESTA STRING PODE PRODUZIR.
102900     STRING   WS-TITULO-CILINDRO  DELIMITED BY "  "
103000              ", "                DELIMITED BY SIZE
103100              WS-TL-NOME          DELIMITED BY "  "
103200         INTO WS-TITULO-CILINDRO.
103300 ROT-MTTL-50.
103400     EXIT.
103500*
103600***************************************************************
103700*    SEPARA A LINHA CORRENTE (LIN-REG(LIN-IDX)) EM CAMPOS PELO *
103800*    ";", DEVOLVENDO EM TAB-CAMPOS.  NAO USA FUNCTION NENHUMA -*
103900*    O PONTEIRO SO ULTRAPASSA WS-LARG-LINHA QUANDO A "SOBRA"   *
104000*    DE BRANCOS DO FIM DA LINHA E CONSUMIDA DE UMA VEZ SO.     *
104100***************************************************************
104200 ROT-SEPA-00.
104250*    LIMPA A TABELA DE CAMPOS DA CHAMADA ANTERIOR - REAPROVEITADA
104260*    A CADA LINHA (VER COMENTARIO NO 01 TAB-CAMPOS).
104300     MOVE     SPACES   TO      TAB-CAMPOS
104400     MOVE     1        TO      WS-PTR
104500     MOVE     ZERO     TO      WS-CAMPO-TOT.
104600 ROT-SEPA-10.
104650*    O UNSTRING SO PARA QUANDO O PONTEIRO ULTRAPASSA A LARGURA
104660*    DA LINHA (2000) - NAO HA FUNCTION PARA ACHAR O ULTIMO ";".
104700     IF       WS-PTR  >  WS-LARG-LINHA
104800              GO       TO      ROT-SEPA-20.
104850*    TETO DE WS-MAX-CAMPOS (210) - MESMA FILOSOFIA DO WS-MAX-
104860*    LINHAS NO ROT-LORI-00: PROCESSA O QUE COUBER, NAO ABORTA
104870*    O JOB.
104900     IF       WS-CAMPO-TOT  >=  WS-MAX-CAMPOS
105000              GO       TO      ROT-SEPA-20.
105100     ADD      1        TO      WS-CAMPO-TOT
105200     SET      CPO-IDX  TO      WS-CAMPO-TOT
105300     UNSTRING  LIN-REG (LIN-IDX)  DELIMITED BY ";"
105400               INTO CPO-REG (CPO-IDX)
105500               WITH POINTER WS-PTR
105600     GO       TO       ROT-SEPA-10.
105700 ROT-SEPA-20.
105800     EXIT.
105900*
106000***************************************************************
106100*    DEVOLVE EM CPO-VAL-8300 O ID DA CHAVE DA COLUNA CORRENTE  *
106200*    (WS-COL-BASE) - LE A LINHA DE ID (CFG-OFS-ID-CHAVE LINHAS *
106300*    ABAIXO DE CFG-PRIM-LIN-CHV).  USADO TANTO PARA MONTAR A   *
106400*    TABELA DE CHAVES (ROT-CHVO-00/ROT-CHVD-00) QUANTO PARA     *
106450*    SABER A QUAL CHAVE PERTENCE UMA COLUNA DA MATRIZ DE        *
106500*    PERMISSOES (ROT-PRMO-00/ROT-PRMD-00).                      *
106700***************************************************************
106800 ROT-CPID-00.
106850*    RELE A LINHA DE ID (SEPARADA DE NOVO PORQUE O CHAMADOR PODE
106860*    ESTAR NO MEIO DA SEPARACAO DE OUTRA LINHA EM WS-COL-BASE).
106900     SET      LIN-IDX  TO  CFG-PRIM-LIN-CHV
107000     SET      LIN-IDX  UP  BY  CFG-OFS-ID-CHAVE
107100     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
107150*    COLUNA ALEM DO FIM DA LINHA DE ID - DEVOLVE EM BRANCO EM VEZ
107160*    DE ESTOURAR O SUBSCRITO (TCI-1119).
107200     IF       WS-COL-BASE  >  WS-CAMPO-TOT
107300              MOVE  SPACES  TO  CPO-VAL-8300
107400              GO       TO      ROT-CPID-10.
107500     MOVE     CPO-REG (WS-COL-BASE)  TO  CPO-VAL-8300.
107600 ROT-CPID-10.
107700     EXIT.
107800*
107900 ROT-CPGR-00.
107950*    MESMA MECANICA DO ROT-CPID-00, LENDO A LINHA DE GRUPO
107960*    (CFG-OFS-GRUPO) EM VEZ DA LINHA DE ID.
108000     SET      LIN-IDX  TO  CFG-PRIM-LIN-CHV
108100     SET      LIN-IDX  UP  BY  CFG-OFS-GRUPO
108200     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
108300     IF       WS-COL-BASE  >  WS-CAMPO-TOT
108400              MOVE  SPACES  TO  CPO-VAL-8300
108500              GO       TO      ROT-CPGR-10.
108600     MOVE     CPO-REG (WS-COL-BASE)  TO  CPO-VAL-8300.
108700 ROT-CPGR-10.
108800     EXIT.
108900*
109000 ROT-CPNO-00.
109050*    MESMA MECANICA, LINHA DE PRIMEIRO NOME (CFG-OFS-NOME).
109100     SET      LIN-IDX  TO  CFG-PRIM-LIN-CHV
109200     SET      LIN-IDX  UP  BY  CFG-OFS-NOME
109300     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
109400     IF       WS-COL-BASE  >  WS-CAMPO-TOT
109500              MOVE  SPACES  TO  CPO-VAL-8300
109600              GO       TO      ROT-CPNO-10.
109700     MOVE     CPO-REG (WS-COL-BASE)  TO  CPO-VAL-8300.
109800 ROT-CPNO-10.
109900     EXIT.
110000*
110100 ROT-CPSO-00.
110150*    MESMA MECANICA, LINHA DE SOBRENOME (CFG-OFS-SOBRENOME) - A
110160*    ULTIMA DAS QUATRO LINHAS DO BLOCO DE CABECALHO DA CHAVE.
110200     SET      LIN-IDX  TO  CFG-PRIM-LIN-CHV
110300     SET      LIN-IDX  UP  BY  CFG-OFS-SOBRENOME
110400     PERFORM  ROT-SEPA-00  THRU  ROT-SEPA-20
110500     IF       WS-COL-BASE  >  WS-CAMPO-TOT
110600              MOVE  SPACES  TO  CPO-VAL-8300
110700              GO       TO      ROT-CPSO-10.
110800     MOVE     CPO-REG (WS-COL-BASE)  TO  CPO-VAL-8300.
110900 ROT-CPSO-10.
111000     EXIT.
111100*
111110***************************************************************
111120*    TESTA SE A CELULA COPIADA PELO CHAMADOR PARA WS-CEL-TESTE *
111130*    ESTA EM BRANCO - CONTA OS ESPACOS E AS TABULACOES (X"09") *
111140*    DA CELULA E COMPARA A SOMA COM O TAMANHO DO CAMPO.  UMA   *
111150*    CELULA SO COM ESPACOS JA CAIA NO "= SPACES" ANTIGO, MAS   *
111160*    UMA CELULA SO COM TABULACAO (COPIA/COLA DA PLANILHA DA    *
111170*    PORTARIA NO EXCEL) PASSAVA DESPERCEBIDA COMO "PREENCHIDA" *
111180*    - CORRIGIDO CONFORME TCI-1441.                             *
111190***************************************************************
111200 ROT-BRAN-00.
111210     MOVE     ZERO     TO      WS-CEL-ESPACOS
111220     MOVE     ZERO     TO      WS-CEL-TABS
111230     MOVE     "N"      TO      WS-CEL-BRANCA
111240     INSPECT  WS-CEL-TESTE  TALLYING  WS-CEL-ESPACOS
111250              FOR  ALL  SPACE
111260     INSPECT  WS-CEL-TESTE  TALLYING  WS-CEL-TABS
111270              FOR  ALL  X"09"
111280     IF       WS-CEL-ESPACOS  +  WS-CEL-TABS  NOT  =  60
111290              GO       TO      ROT-BRAN-10.
111300     MOVE     "S"      TO      WS-CEL-BRANCA.
111310 ROT-BRAN-10.
111320     EXIT.
111330*
111410***************************************************************
111420*    ENCERRAMENTO DO JOB - FECHA ARQUIVOS E ENCERRA O PROGRAMA *
111422*    CHEGA AQUI SO PELO GO TO DO ROT-0000-00, DEPOIS QUE O      *
111424*    RELATORIO INTEIRO (LINHAS DE DIFERENCA + RODAPE DO         *
111426*    ROT-TOTA-00) JA FOI GRAVADO EM CADREL.                     *
111430***************************************************************
111440 ROT-EXIT-00.
111600     CLOSE    CADORI   CADDST   CADREL
111700     GOBACK.
